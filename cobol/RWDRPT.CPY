000100 01  RWD-RPT-HEADING.
000200     05  FILLER                        PIC X(06) VALUE SPACES.
000300     05  RPT-HDG-PGM-NAME              PIC X(30) VALUE SPACES.
000400     05  FILLER                        PIC X(10) VALUE 'RUN DATE: '.
000500     05  RPT-HDG-RUN-DATE              PIC 9(08).
000600     05  FILLER                        PIC X(78) VALUE SPACES.
000700
000800 01  RWD-RPT-SEPARATOR                 PIC X(132) VALUE ALL '-'.
000900
001000 01  RWD-RPT-SECTION-HEADER.
001100     05  FILLER                        PIC X(04) VALUE SPACES.
001200     05  RPT-SEC-TITLE                 PIC X(40) VALUE SPACES.
001300     05  FILLER                        PIC X(88) VALUE SPACES.
001400
001500 01  RWD-RPT-COUNT-LINE.
001600     05  FILLER                        PIC X(08) VALUE SPACES.
001700     05  RPT-CNT-LABEL                 PIC X(30) VALUE SPACES.
001800     05  RPT-CNT-VALUE                 PIC ZZZ,ZZ9.
001900     05  FILLER                        PIC X(87) VALUE SPACES.
002000
002100 01  RWD-RPT-REVENUE-LINE.
002200     05  FILLER                        PIC X(08) VALUE SPACES.
002300     05  RPT-REV-LABEL                 PIC X(30) VALUE SPACES.
002400     05  RPT-REV-VALUE                 PIC ZZZ,ZZZ,ZZ9.99.
002500     05  FILLER                        PIC X(80) VALUE SPACES.
002600
002700 01  RWD-RPT-CATALOG-LINE.
002800     05  FILLER                        PIC X(08) VALUE SPACES.
002900     05  RPT-CAT-LABEL                 PIC X(30) VALUE SPACES.
003000     05  RPT-CAT-VALUE                 PIC ZZZ,ZZ9.
003100     05  FILLER                        PIC X(87) VALUE SPACES.
003200
003300 01  RWD-RPT-DETAIL-LINE.
003400     05  FILLER                        PIC X(04) VALUE SPACES.
003500     05  RPT-DTL-CUST-ID               PIC 9(09).
003600     05  FILLER                        PIC X(04) VALUE SPACES.
003700     05  RPT-DTL-POINTS-SUBTOT         PIC ZZZ,ZZ9.
003800     05  FILLER                        PIC X(108) VALUE SPACES.
003900
004000 01  RWD-RPT-GRAND-TOTAL-LINE.
004100     05  FILLER                        PIC X(08) VALUE SPACES.
004200     05  FILLER                        PIC X(24)
004300                                        VALUE 'GRAND TOTAL POINTS AWARD'.
004400     05  RPT-GRAND-TOTAL-POINTS        PIC ZZZ,ZZZ,ZZ9.
004500     05  FILLER                        PIC X(89) VALUE SPACES.
004600
004700 01  RWD-RPT-END-LINE.
004800     05  RPT-END-TEXT                  PIC X(22)
004900                                        VALUE '*** END OF REPORT ***'.
005000     05  FILLER                        PIC X(110) VALUE SPACES.
