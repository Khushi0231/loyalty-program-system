000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDCNV.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDCNV.
000600 AUTHOR. NOEMI BERGE.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 12/11/1991.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    12/11/91  N.BERGE       RP-0022  ORIGINAL - POINTS-TO-CASH  *
001400*               AND CASH-TO-POINTS CONVERSION, REPLACING THE OLD *
001500*               PRUEBA SCRATCH PROGRAM USED TO TEST NUMVAL ON    *
001600*               THE REDEMPTION-RATE FIELD DURING ANALYSIS.       *
001700*    07/05/93  R.GARCIA      RP-0026  CEILING THE CASH-TO-POINTS *
001800*               RESULT SO A MEMBER NEVER GETS A FREE FRACTION    *
001900*               OF A POINT - TRUNCATE THEN BUMP ON A REMAINDER.   *
002000*    14/02/99  S.URDANETA    RP-0044  Y2K SWEEP - NO DATE FIELDS *
002100*               IN THIS PROGRAM, LOGGED FOR THE RECORD ONLY.      *
002200*    19/03/08  R.GARCIA      RP-0071  NO LOGIC CHANGE - NOW     *
002300*               CALLED FROM RWDRDM'S REDEMPTION POSTING TO PRICE *
002400*               COMPLETED REDEMPTIONS IN CASH FOR THE RUN TOTALS.*
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*----------------------------------------------------------------*
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300 01  WS-CONVERT-WORK-AREA.
003400     05  WS-RAW-POINTS                  PIC S9(09)V99 COMP VALUE 0.
003500     05  WS-RAW-POINTS-BRK REDEFINES WS-RAW-POINTS.
003600         10  WS-RAW-WHOLE-PART           PIC S9(09).
003700         10  WS-RAW-DECI-PART            PIC 9(02).
003800     05  WS-INT-POINTS                  PIC S9(09) COMP VALUE 0.
003900     05  WS-REMAINDER-PTS               PIC S9(09)V99 COMP VALUE 0.
004000     05  WS-REMAINDER-BRK REDEFINES WS-REMAINDER-PTS.
004100         10  WS-REM-WHOLE-PART           PIC S9(09).
004200         10  WS-REM-DECI-PART            PIC 9(02).
004300
004400 01  WS-RATE-WORK-AREA.
004500     05  WS-RATE                        PIC 9(05) COMP VALUE 0.
004600     05  WS-RATE-BRK REDEFINES WS-RATE.
004700         10  FILLER                      PIC 9(03).
004800         10  WS-RATE-LOW-ORDER           PIC 9(02).
004900
005000*----------------------------------------------------------------*
005100 LINKAGE SECTION.
005200 01  LK-CNV-REQUEST.
005300     05  LK-FUNCTION-CDE                PIC X(02).
005400         88  LK-FN-POINTS-TO-VALUE           VALUE 'PV'.
005500         88  LK-FN-VALUE-TO-POINTS           VALUE 'VP'.
005600     05  LK-CNV-RATE                     PIC 9(05).
005700     05  LK-POINTS-IN                    PIC S9(09).
005800     05  LK-AMOUNT-IN                     PIC S9(08)V99.
005900     05  LK-AMOUNT-OUT                    PIC S9(08)V99.
006000     05  LK-POINTS-OUT                    PIC S9(09).
006100*----------------------------------------------------------------*
006200 PROCEDURE DIVISION USING LK-CNV-REQUEST.
006300*----------------------------------------------------------------*
006400     MOVE LK-CNV-RATE TO WS-RATE.
006500     IF WS-RATE = 0
006600         MOVE 100 TO WS-RATE
006700     END-IF.
006800     EVALUATE TRUE
006900         WHEN LK-FN-POINTS-TO-VALUE
007000             PERFORM 1000-POINTS-TO-VALUE THRU 1000-POINTS-TO-VALUE-FIN
007100         WHEN LK-FN-VALUE-TO-POINTS
007200             PERFORM 2000-VALUE-TO-POINTS THRU 2000-VALUE-TO-POINTS-FIN
007300     END-EVALUATE.
007400     GOBACK.
007500*----------------------------------------------------------------*
007600*  1000-POINTS-TO-VALUE - VALUE(POINTS) = POINTS / RATE, ROUNDED  *
007700*  HALF-UP TO TWO DECIMALS.  A ZERO OR NEGATIVE BALANCE PRICES    *
007800*  OUT AT ZERO CASH.                                              *
007900*----------------------------------------------------------------*
008000 1000-POINTS-TO-VALUE.
008100     IF LK-POINTS-IN NOT > 0
008200         MOVE 0 TO LK-AMOUNT-OUT
008300         GO TO 1000-POINTS-TO-VALUE-FIN
008400     END-IF.
008500     COMPUTE LK-AMOUNT-OUT ROUNDED =
008600         LK-POINTS-IN / WS-RATE.
008700 1000-POINTS-TO-VALUE-FIN.
008800     EXIT.
008900*----------------------------------------------------------------*
009000*  2000-VALUE-TO-POINTS - REQUIRED-POINTS(AMOUNT) =               *
009100*  CEILING(AMOUNT x RATE).  A ZERO OR NEGATIVE AMOUNT NEEDS NO    *
009200*  POINTS AT ALL.  THE CEILING ITSELF IS DONE BY HAND - TRUNCATE  *
009300*  TO THE WHOLE POINT, THEN BUMP BY ONE IF ANYTHING WAS LEFT      *
009400*  OVER, SINCE THIS SHOP'S COMPILER CARRIES NO INTRINSIC          *
009500*  FUNCTION LIBRARY FOR IT.                                       *
009600*----------------------------------------------------------------*
009700 2000-VALUE-TO-POINTS.
009800     IF LK-AMOUNT-IN NOT > 0
009900         MOVE 0 TO LK-POINTS-OUT
010000         GO TO 2000-VALUE-TO-POINTS-FIN
010100     END-IF.
010200     COMPUTE WS-RAW-POINTS = LK-AMOUNT-IN * WS-RATE.
010300     MOVE WS-RAW-WHOLE-PART TO WS-INT-POINTS.
010400     COMPUTE WS-REMAINDER-PTS = WS-RAW-POINTS - WS-INT-POINTS.
010500     IF WS-REMAINDER-PTS > 0
010600         ADD 1 TO WS-INT-POINTS
010700     END-IF.
010800     MOVE WS-INT-POINTS TO LK-POINTS-OUT.
010900 2000-VALUE-TO-POINTS-FIN.
011000     EXIT.
