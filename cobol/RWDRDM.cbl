000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDRDM.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDRDM.
000600 AUTHOR. SENEN URDANETA.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 06/22/1990.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    06/22/90  S.URDANETA    RP-0018  ORIGINAL - NIGHTLY         *
001400*               REDEMPTION RUN, PATTERNED ON THE POSTING DRIVER  *
001500*               (RWDTXN) BUT AGAINST THE REWARD CATALOG RATHER    *
001600*               THAN THE PROMOTION CATALOG.                      *
001700*    09/03/91  R.GARCIA      RP-0019  ADD THE CANCEL ACTION -     *
001800*               A CANCEL REFUNDS THE POINTS AS AN EARN AND PUTS   *
001900*               THE REWARD'S QUANTITY-REDEEMED BACK, BUT A USED   *
002000*               REDEMPTION CAN NEVER BE CANCELLED.                *
002100*    14/02/99  N.BERGE       RP-0044  Y2K - FOUR-DIGIT CCYY      *
002200*               RUN DATE AND CATALOG WINDOW COMPARES.             *
002300*    08/11/05  N.BERGE       RP-0066  CUSTOMER LOOKUP AND LEDGER  *
002400*               UPDATE MOVED OUT TO CALLS ON RWDCUST, AVAILABILITY*
002500*               WINDOW TEST MOVED OUT TO A CALL ON RWDDATV.       *
002600*    19/03/08  R.GARCIA      RP-0071  COMPLETED REDEMPTIONS NOW   *
002700*               CALL RWDCNV TO PRICE THE POINTS SPENT IN CASH,    *
002800*               TOTALLED ON THE RUN-SUMMARY LINE.                 *
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT ENT-SOLICITUD
003700         ASSIGN TO RDMIN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS FS-SOLICITUD.
004000     SELECT SAL-REDENCION
004100         ASSIGN TO RDMOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-SALIDA.
004400     SELECT ENT-REWARDS
004500         ASSIGN TO RWDMST
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-REWARDS.
004800     SELECT SAL-ERRORES
004900         ASSIGN TO RDMERR
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-ERRORES.
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ENT-SOLICITUD.
005600     COPY RWDRRQ.
005700 FD  SAL-REDENCION.
005800     COPY RWDRDL.
005900 FD  ENT-REWARDS.
006000     COPY RWDRWD.
006100 FD  SAL-ERRORES.
006200 01  SAL-ERRORES-REC                   PIC X(132).
006300*----------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500 01  FS-STATUS-AREA.
006600     05  FS-SOLICITUD                   PIC X(02).
006700         88  FS-SOLICITUD-OK                VALUE '00'.
006800         88  FS-SOLICITUD-EOF               VALUE '10'.
006900         88  FS-SOLICITUD-NFD               VALUE '35'.
007000     05  FS-SALIDA                      PIC X(02).
007100         88  FS-SALIDA-OK                   VALUE '00'.
007200     05  FS-REWARDS                     PIC X(02).
007300         88  FS-REWARDS-OK                  VALUE '00'.
007400         88  FS-REWARDS-EOF                 VALUE '10'.
007500     05  FS-ERRORES                     PIC X(02).
007600         88  FS-ERRORES-OK                  VALUE '00'.
007700
007800 01  WS-RUN-DATE-AREA.
007900     05  WS-RUN-DATE                    PIC 9(08) VALUE ZEROES.
008000     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
008100         10  WS-RUN-CCYY                 PIC 9(04).
008200         10  WS-RUN-MM                   PIC 9(02).
008300         10  WS-RUN-DD                   PIC 9(02).
008400
008500 01  WS-SOLICITUD-AREA.
008600     05  WS-SOLICITUD-REC.
008700         10  RRQ-CUST-ID                 PIC 9(09).
008800         10  RRQ-REWARD-ID               PIC 9(09).
008900         10  RRQ-ACTION                  PIC X(02).
009000             88  RRQ-ACTION-REDEEM           VALUE 'RD'.
009100             88  RRQ-ACTION-CANCEL           VALUE 'CN'.
009200         10  RRQ-CHANNEL                 PIC X(02).
009300             88  RRQ-CHANNEL-ONLINE          VALUE 'ON'.
009400             88  RRQ-CHANNEL-IN-STORE        VALUE 'IS'.
009500             88  RRQ-CHANNEL-MOBILE-APP      VALUE 'MA'.
009600             88  RRQ-CHANNEL-PHONE           VALUE 'PH'.
009700             88  RRQ-CHANNEL-KIOSK           VALUE 'KI'.
009800         10  FILLER                      PIC X(08).
009900     05  WS-SOLICITUD-BRK REDEFINES WS-SOLICITUD-REC.
010000         10  FILLER                      PIC X(30).
010100
010200 01  WS-RESUMEN-COUNTERS.
010300     05  WS-TOTAL-LEIDOS                PIC 9(07) COMP VALUE 0.
010400     05  WS-TOTAL-COMPLETADAS           PIC 9(07) COMP VALUE 0.
010500     05  WS-TOTAL-RECHAZADAS            PIC 9(07) COMP VALUE 0.
010600     05  WS-TOTAL-PUNTOS-REDIMIDOS      PIC S9(09) COMP VALUE 0.
010700     05  WS-TOTAL-VALOR-REDIMIDO        PIC S9(09)V99 VALUE 0.
010800
010900*----------------------------------------------------------------*
011000*  WS-TOTAL-VALOR-REDIMIDO ACCUMULATES THE CASH EQUIVALENT OF    *
011100*  EVERY COMPLETED REDEMPTION, VIA RWDCNV'S POINTS-TO-VALUE CALL.*
011200*----------------------------------------------------------------*
011300 01  WS-RDM-SEQ                         PIC 9(07) COMP VALUE 0.
011400 01  WS-RDM-CODE-EDIT                   PIC 9(07).
011500
011600*----------------------------------------------------------------*
011700*  WS-ERR-DETAIL-SW LETS 2300-PROCESAR-REDENCION BUILD ITS OWN   *
011800*  ERR-DETAIL FOR THE INSUFFICIENT-POINTS REJECTION (BALANCE     *
011900*  AND POINTS REQUIRED) INSTEAD OF THE SHARED PARAGRAPH'S         *
012000*  GENERIC REWARD-ID-ONLY DETAIL.                                 *
012100*----------------------------------------------------------------*
012200 01  WS-ERR-DETAIL-SW                   PIC X(01) VALUE 'N'.
012300     88  WS-ERR-DETAIL-BUILT                VALUE 'Y'.
012400 01  WS-ERR-BAL-EDIT                    PIC ZZZZZZZZ9.
012500 01  WS-ERR-PTS-EDIT                    PIC ZZZZZZZZ9.
012600
012700*----------------------------------------------------------------*
012800*  THE REWARD CATALOG IS A SMALL REFERENCE FILE, LOADED ONCE AND *
012900*  SEARCHED BY BINARY SEARCH ON RWD-ID, THE SAME WAY RWDCUST      *
013000*  SEARCHES THE MEMBER MASTER.                                    *
013100*----------------------------------------------------------------*
013200 01  WS-RWD-TABLE-AREA.
013300     05  WS-RWD-TBL-CNT                 PIC 9(05) COMP VALUE 0.
013400     05  WS-RWD-TABLE OCCURS 2000 TIMES
013500             ASCENDING KEY IS T-RWD-ID
013600             INDEXED BY RWD-IX.
013700         10  T-RWD-REC.
013800             15  T-RWD-ID               PIC 9(09).
013900             15  T-RWD-CODE              PIC X(16).
014000             15  T-RWD-NAME              PIC X(30).
014100             15  T-RWD-TYPE              PIC X(02).
014200             15  T-RWD-STATUS            PIC X(02).
014300                 88  T-RWD-STATUS-ACTIVE     VALUE 'AC'.
014400             15  T-RWD-POINTS-REQUIRED   PIC 9(09).
014500             15  T-RWD-CASH-VALUE        PIC S9(08)V99.
014600             15  T-RWD-QUANTITY          PIC 9(07).
014700             15  T-RWD-QTY-REDEEMED      PIC 9(07).
014800             15  T-RWD-START-DATE        PIC 9(08).
014900             15  T-RWD-EXPIRY-DATE       PIC 9(08).
015000             15  FILLER                  PIC X(02).
015100         10  T-RWD-ALT-KEY REDEFINES T-RWD-REC.
015200             15  T-RWD-ALT-CODE          PIC X(16).
015300             15  FILLER                  PIC X(94).
015400
015500 01  WS-RWD-FOUND-IX                    PIC 9(05) COMP VALUE 0.
015600 01  WS-RWD-LOW                         PIC 9(05) COMP VALUE 0.
015700 01  WS-RWD-HIGH                        PIC 9(05) COMP VALUE 0.
015800 01  WS-RWD-MID                         PIC 9(05) COMP VALUE 0.
015900 01  WS-RWD-AVAILABLE-SW                PIC X(01) VALUE 'N'.
016000     88  WS-RWD-IS-AVAILABLE                VALUE 'Y'.
016100
016200*----------------------------------------------------------------*
016300*  THE REDEMPTION LOG IS ALSO KEPT IN MEMORY FOR THE LIFE OF     *
016400*  THE RUN SO A CANCEL ACTION LATER IN THE SAME FILE CAN FIND    *
016500*  THE REDEMPTION IT CANCELS - THE LOG ITSELF IS WRITE-ONLY,     *
016600*  ONE LINE PER ACTION, NEVER REWRITTEN.                         *
016700*----------------------------------------------------------------*
016800 01  WS-RDM-LOG-AREA.
016900     05  WS-RDM-LOG-CNT                 PIC 9(05) COMP VALUE 0.
017000     05  WS-RDM-LOG-TABLE OCCURS 2000 TIMES
017100             INDEXED BY RDM-IX.
017200         10  T-RDM-REC.
017300             15  T-RDM-CODE              PIC X(16).
017400             15  T-RDM-CUST-ID           PIC 9(09).
017500             15  T-RDM-REWARD-ID         PIC 9(09).
017600             15  T-RDM-POINTS            PIC 9(09).
017700             15  T-RDM-STATUS            PIC X(02).
017800                 88  T-RDM-STATUS-COMPLETED  VALUE 'CO'.
017900                 88  T-RDM-STATUS-USED       VALUE 'US'.
018000                 88  T-RDM-STATUS-CANCELLED  VALUE 'CA'.
018100             15  T-RDM-CHANNEL           PIC X(02).
018200             15  FILLER                  PIC X(05).
018300         10  T-RDM-ALT-KEY REDEFINES T-RDM-REC.
018400             15  T-RDM-ALT-CUST          PIC 9(09).
018500             15  FILLER                  PIC X(38).
018600
018700 01  WS-RDM-FOUND-IX                    PIC 9(05) COMP VALUE 0.
018800
018900*----------------------------------------------------------------*
019000*  WS-CUST-REQUEST, WS-CUST-OUT AND WS-PTS-OUT ARE KEPT IN THE    *
019100*  IDENTICAL SHAPE OF RWDCUST'S OWN LINKAGE GROUPS, THE SAME      *
019200*  CONVENTION RWDTXN USES TO MATCH RWDCUST'S LINKAGE AREA.       *
019300*----------------------------------------------------------------*
019400 01  WS-CUST-REQUEST.
019500     05  LK-FUNCTION-CDE                PIC X(02).
019600         88  LK-FN-LOAD                     VALUE 'LD'.
019700         88  LK-FN-LOOKUP-ID                VALUE 'LK'.
019800         88  LK-FN-ADD-POINTS               VALUE 'AP'.
019900         88  LK-FN-REDEEM-POINTS            VALUE 'RP'.
020000         88  LK-FN-SAVE                     VALUE 'SV'.
020100     05  LK-RUN-DATE-PARM                PIC 9(08).
020200     05  LK-CUST-ID-PARM                 PIC 9(09).
020300     05  LK-EMAIL-PARM                   PIC X(40).
020400     05  LK-POINTS-PARM                  PIC S9(09).
020500     05  LK-FOUND-SW                     PIC X(01).
020600         88  LK-FOUND                        VALUE 'Y'.
020700         88  LK-NOT-FOUND                    VALUE 'N'.
020800     05  LK-ERROR-SW                     PIC X(01).
020900         88  LK-NO-ERROR                     VALUE 'N'.
021000         88  LK-HAS-ERROR                    VALUE 'Y'.
021100     05  LK-ERROR-REASON                 PIC X(40).
021200
021300 01  WS-CUST-OUT.
021400     05  CUST-ID                       PIC 9(09).
021500     05  CUST-CODE                     PIC X(10).
021600     05  CUST-FIRST-NAME               PIC X(20).
021700     05  CUST-LAST-NAME                PIC X(20).
021800     05  CUST-EMAIL                    PIC X(40).
021900     05  CUST-DOB                      PIC 9(08).
022000     05  CUST-STATUS                   PIC X(02).
022100         88  CUST-STATUS-ACTIVE            VALUE 'AC'.
022200         88  CUST-STATUS-INACTIVE          VALUE 'IN'.
022300         88  CUST-STATUS-SUSPENDED         VALUE 'SU'.
022400         88  CUST-STATUS-PENDING           VALUE 'PV'.
022500     05  CUST-TIER                     PIC X(02).
022600         88  CUST-TIER-BRONZE              VALUE 'BR'.
022700         88  CUST-TIER-SILVER              VALUE 'SL'.
022800         88  CUST-TIER-GOLD                VALUE 'GD'.
022900         88  CUST-TIER-PLATINUM            VALUE 'PL'.
023000         88  CUST-TIER-DIAMOND             VALUE 'DM'.
023100     05  CUST-GENDER                   PIC X(01).
023200     05  CUST-CITY                     PIC X(20).
023300     05  CUST-ENROLL-DATE              PIC 9(08).
023400     05  CUST-LAST-ACTIVITY            PIC 9(08).
023500     05  FILLER                        PIC X(02).
023600
023700 01  WS-PTS-OUT.
023800     05  PTS-CUST-ID                   PIC 9(09).
023900     05  PTS-EARNED                    PIC S9(09).
024000     05  PTS-REDEEMED                  PIC S9(09).
024100     05  PTS-EXPIRED                   PIC S9(09).
024200     05  PTS-ADJUSTED                  PIC S9(09).
024300     05  PTS-CURRENT-BAL               PIC S9(09).
024400     05  PTS-BAL-TEST REDEFINES PTS-CURRENT-BAL.
024500         10  PTS-BAL-SIGN               PIC X(01).
024600         10  PTS-BAL-DIGITS             PIC 9(08).
024700     05  PTS-LIFETIME                  PIC S9(09).
024800     05  PTS-STATUS                    PIC X(02).
024900         88  PTS-STATUS-ACTIVE             VALUE 'AC'.
025000         88  PTS-STATUS-FROZEN             VALUE 'FR'.
025100         88  PTS-STATUS-EXPIRED            VALUE 'EX'.
025200         88  PTS-STATUS-CLOSED             VALUE 'CL'.
025300     05  FILLER                        PIC X(10).
025400
025500*----------------------------------------------------------------*
025600*  WS-DATV-REQUEST MIRRORS RWDDATV'S OWN LINKAGE GROUP, USED     *
025700*  HERE FOR A REWARD'S START/EXPIRY AVAILABILITY WINDOW.         *
025800*----------------------------------------------------------------*
025900 01  WS-DATV-REQUEST.
026000     05  LK-DATV-FUNCTION-CDE            PIC X(02).
026100         88  LK-FN-CHECK-WINDOW              VALUE 'WD'.
026200     05  LK-TEST-DATE                   PIC 9(08).
026300     05  LK-WINDOW-START                PIC 9(08).
026400     05  LK-WINDOW-END                  PIC 9(08).
026500     05  LK-VALID-SW                    PIC X(01).
026600         88  LK-DATE-VALID                   VALUE 'Y'.
026700         88  LK-DATE-NOT-VALID               VALUE 'N'.
026800     05  LK-DATV-ERROR-REASON            PIC X(40).
026900*----------------------------------------------------------------*
027000*  WS-CNV-REQUEST MIRRORS RWDCNV'S OWN LINKAGE GROUP, USED HERE  *
027100*  TO TURN A COMPLETED REDEMPTION'S POINTS INTO THEIR CASH       *
027200*  EQUIVALENT FOR THE RUN-TOTALS LINE.                            *
027300*----------------------------------------------------------------*
027400 01  WS-CNV-REQUEST.
027500     05  LK-CNV-FUNCTION-CDE             PIC X(02).
027600         88  LK-FN-POINTS-TO-VALUE           VALUE 'PV'.
027700         88  LK-FN-VALUE-TO-POINTS           VALUE 'VP'.
027800     05  LK-CNV-RATE                     PIC 9(05).
027900     05  LK-CNV-POINTS-IN                PIC S9(09).
028000     05  LK-CNV-AMOUNT-IN                PIC S9(08)V99.
028100     05  LK-CNV-AMOUNT-OUT               PIC S9(08)V99.
028200     05  LK-CNV-POINTS-OUT               PIC S9(09).
028300
028400
028500 COPY RWDERR.
028600
028700*----------------------------------------------------------------*
028800 PROCEDURE DIVISION.
028900*----------------------------------------------------------------*
029000 0000-MAIN-LINE.
029100
029200     PERFORM 1000-INICIAR-PROGRAMA
029300        THRU 1000-INICIAR-PROGRAMA-FIN.
029400
029500     PERFORM 2000-PROCESAR-PROGRAMA
029600        THRU 2000-PROCESAR-PROGRAMA-FIN
029700        UNTIL FS-SOLICITUD-EOF.
029800
029900     PERFORM 3000-FINALIZAR-PROGRAMA
030000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
030100
030200     DISPLAY '#LEIDAS:        ' WS-TOTAL-LEIDOS.
030300     DISPLAY '#COMPLETADAS:   ' WS-TOTAL-COMPLETADAS.
030400     DISPLAY '#RECHAZADAS:    ' WS-TOTAL-RECHAZADAS.
030500     DISPLAY '#PUNTOS-REDIM:  ' WS-TOTAL-PUNTOS-REDIMIDOS.
030600     DISPLAY '#VALOR-REDIM:   ' WS-TOTAL-VALOR-REDIMIDO.
030700
030800     STOP RUN.
030900*----------------------------------------------------------------*
031000 1000-INICIAR-PROGRAMA.
031100
031200     PERFORM 1100-ABRIR-ARCHIVOS
031300        THRU 1100-ABRIR-ARCHIVOS-FIN.
031400
031500     PERFORM 1200-INICIALIZAR-VARIABLES
031600        THRU 1200-INICIALIZAR-VARIABLES-FIN.
031700
031800 1000-INICIAR-PROGRAMA-FIN.
031900     EXIT.
032000*----------------------------------------------------------------*
032100 1100-ABRIR-ARCHIVOS.
032200
032300     PERFORM 1110-ABRIR-ENT-SOLICITUD
032400        THRU 1110-ABRIR-ENT-SOLICITUD-FIN.
032500
032600     PERFORM 1120-ABRIR-SAL-REDENCION
032700        THRU 1120-ABRIR-SAL-REDENCION-FIN.
032800
032900     PERFORM 1130-ABRIR-SAL-ERRORES
033000        THRU 1130-ABRIR-SAL-ERRORES-FIN.
033100
033200 1100-ABRIR-ARCHIVOS-FIN.
033300     EXIT.
033400*----------------------------------------------------------------*
033500 1110-ABRIR-ENT-SOLICITUD.
033600
033700     OPEN INPUT ENT-SOLICITUD.
033800
033900     EVALUATE TRUE
034000         WHEN FS-SOLICITUD-OK
034100              CONTINUE
034200         WHEN FS-SOLICITUD-NFD
034300              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE SOLICITUDES'
034400              DISPLAY 'FILE STATUS: ' FS-SOLICITUD
034500              STOP RUN
034600         WHEN OTHER
034700              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SOLICITUDES'
034800              DISPLAY 'FILE STATUS: ' FS-SOLICITUD
034900              STOP RUN
035000     END-EVALUATE.
035100
035200 1110-ABRIR-ENT-SOLICITUD-FIN.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 1120-ABRIR-SAL-REDENCION.
035600
035700     OPEN OUTPUT SAL-REDENCION.
035800
035900     EVALUATE TRUE
036000         WHEN FS-SALIDA-OK
036100              CONTINUE
036200         WHEN OTHER
036300              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE REDENCIONES'
036400              DISPLAY 'FILE STATUS: ' FS-SALIDA
036500              STOP RUN
036600     END-EVALUATE.
036700
036800 1120-ABRIR-SAL-REDENCION-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 1130-ABRIR-SAL-ERRORES.
037200
037300     OPEN OUTPUT SAL-ERRORES.
037400
037500     EVALUATE TRUE
037600         WHEN FS-ERRORES-OK
037700              CONTINUE
037800         WHEN OTHER
037900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
038000              DISPLAY 'FILE STATUS: ' FS-ERRORES
038100              STOP RUN
038200     END-EVALUATE.
038300
038400 1130-ABRIR-SAL-ERRORES-FIN.
038500     EXIT.
038600*----------------------------------------------------------------*
038700 1200-INICIALIZAR-VARIABLES.
038800
038900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
039000     INITIALIZE WS-RESUMEN-COUNTERS.
039100     MOVE ZERO TO WS-RDM-SEQ WS-RDM-LOG-CNT.
039200
039300     MOVE WS-RUN-DATE TO LK-RUN-DATE-PARM.
039400     SET LK-FN-LOAD TO TRUE.
039500     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
039600
039700     PERFORM 1210-CARGAR-REWARDS
039800        THRU 1210-CARGAR-REWARDS-FIN.
039900
040000 1200-INICIALIZAR-VARIABLES-FIN.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 1210-CARGAR-REWARDS.
040400
040500     MOVE ZERO TO WS-RWD-TBL-CNT.
040600     OPEN INPUT ENT-REWARDS.
040700     IF NOT FS-REWARDS-OK
040800         GO TO 1210-CARGAR-REWARDS-FIN
040900     END-IF.
041000     PERFORM 1220-LEER-REWARD
041100        THRU 1220-LEER-REWARD-FIN
041200        UNTIL FS-REWARDS-EOF.
041300     CLOSE ENT-REWARDS.
041400
041500 1210-CARGAR-REWARDS-FIN.
041600     EXIT.
041700*----------------------------------------------------------------*
041800 1220-LEER-REWARD.
041900
042000     READ ENT-REWARDS
042100         AT END
042200             SET FS-REWARDS-EOF TO TRUE
042300             GO TO 1220-LEER-REWARD-FIN
042400     END-READ.
042500
042600     ADD 1 TO WS-RWD-TBL-CNT.
042700     MOVE RWD-REWARD-RECORD TO T-RWD-REC (WS-RWD-TBL-CNT).
042800
042900 1220-LEER-REWARD-FIN.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 2000-PROCESAR-PROGRAMA.
043300
043400     PERFORM 2200-LEER-SOLICITUD
043500        THRU 2200-LEER-SOLICITUD-FIN.
043600
043700     IF NOT FS-SOLICITUD-EOF
043800         ADD 1 TO WS-TOTAL-LEIDOS
043900         EVALUATE TRUE
044000             WHEN RRQ-ACTION-REDEEM
044100                  PERFORM 2300-PROCESAR-REDENCION
044200                     THRU 2300-PROCESAR-REDENCION-FIN
044300             WHEN RRQ-ACTION-CANCEL
044400                  PERFORM 2700-PROCESAR-CANCELACION
044500                     THRU 2700-PROCESAR-CANCELACION-FIN
044600             WHEN OTHER
044700                  MOVE 'BAD ACTION CODE' TO ERR-REASON
044800                  PERFORM 2900-GRABAR-ERRORES
044900                     THRU 2900-GRABAR-ERRORES-FIN
045000         END-EVALUATE
045100     END-IF.
045200
045300 2000-PROCESAR-PROGRAMA-FIN.
045400     EXIT.
045500*----------------------------------------------------------------*
045600 2200-LEER-SOLICITUD.
045700
045800     INITIALIZE WS-SOLICITUD-REC.
045900
046000     READ ENT-SOLICITUD INTO WS-SOLICITUD-REC.
046100
046200     EVALUATE TRUE
046300         WHEN FS-SOLICITUD-OK
046400              CONTINUE
046500         WHEN FS-SOLICITUD-EOF
046600              CONTINUE
046700         WHEN OTHER
046800              DISPLAY 'ERROR AL LEER EL ARCHIVO DE SOLICITUDES'
046900              DISPLAY 'FILE STATUS: ' FS-SOLICITUD
047000              STOP RUN
047100     END-EVALUATE.
047200
047300 2200-LEER-SOLICITUD-FIN.
047400     EXIT.
047500*----------------------------------------------------------------*
047600*  2300-PROCESAR-REDENCION WALKS THE REDEMPTION THROUGH EACH      *
047700*  VALIDATION IN TURN - CUSTOMER FOUND, REWARD FOUND, REWARD      *
047800*  AVAILABLE, ENOUGH POINTS - REJECTING AT THE FIRST ONE THAT    *
047900*  FAILS.                                                         *
048000*----------------------------------------------------------------*
048100 2300-PROCESAR-REDENCION.
048200
048300     MOVE RRQ-CUST-ID TO LK-CUST-ID-PARM.
048400     SET LK-FN-LOOKUP-ID TO TRUE.
048500     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
048600
048700     IF LK-NOT-FOUND
048800         MOVE 'CUSTOMER NOT FOUND' TO ERR-REASON
048900         PERFORM 2900-GRABAR-ERRORES
049000            THRU 2900-GRABAR-ERRORES-FIN
049100         GO TO 2300-PROCESAR-REDENCION-FIN
049200     END-IF.
049300
049400     PERFORM 2400-BUSCAR-REWARD
049500        THRU 2400-BUSCAR-REWARD-FIN.
049600
049700     IF WS-RWD-FOUND-IX = 0
049800         MOVE 'REWARD NOT FOUND' TO ERR-REASON
049900         PERFORM 2900-GRABAR-ERRORES
050000            THRU 2900-GRABAR-ERRORES-FIN
050100         GO TO 2300-PROCESAR-REDENCION-FIN
050200     END-IF.
050300
050400     PERFORM 2500-VALIDAR-DISPONIBILIDAD
050500        THRU 2500-VALIDAR-DISPONIBILIDAD-FIN.
050600
050700     IF NOT WS-RWD-IS-AVAILABLE
050800         MOVE 'REWARD NOT AVAILABLE' TO ERR-REASON
050900         PERFORM 2900-GRABAR-ERRORES
051000            THRU 2900-GRABAR-ERRORES-FIN
051100         GO TO 2300-PROCESAR-REDENCION-FIN
051200     END-IF.
051300
051400     IF PTS-CURRENT-BAL OF WS-PTS-OUT
051500             < T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX)
051600         PERFORM 2310-ARMAR-DETALLE-SALDO
051700            THRU 2310-ARMAR-DETALLE-SALDO-FIN
051800         MOVE 'INSUFFICIENT POINTS' TO ERR-REASON
051900         PERFORM 2900-GRABAR-ERRORES
052000            THRU 2900-GRABAR-ERRORES-FIN
052100         GO TO 2300-PROCESAR-REDENCION-FIN
052200     END-IF.
052300
052400     PERFORM 2600-GRABAR-REDENCION
052500        THRU 2600-GRABAR-REDENCION-FIN.
052600
052700 2300-PROCESAR-REDENCION-FIN.
052800     EXIT.
052900*----------------------------------------------------------------*
053000*  2310-ARMAR-DETALLE-SALDO BUILDS THE BALANCE-AND-REQUIRED       *
053100*  DETAIL STRING FOR THE INSUFFICIENT-POINTS REJECT LINE, SO THE  *
053200*  ERROR REPORT SHOWS THE CUSTOMER'S BALANCE AGAINST THE          *
053300*  REWARD'S POINTS REQUIRED INSTEAD OF JUST THE REWARD ID.        *
053400*----------------------------------------------------------------*
053500 2310-ARMAR-DETALLE-SALDO.
053600
053700     MOVE PTS-CURRENT-BAL OF WS-PTS-OUT TO WS-ERR-BAL-EDIT.
053800     MOVE T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX) TO WS-ERR-PTS-EDIT.
053900     MOVE SPACES TO ERR-DETAIL.
054000     STRING 'BAL=' DELIMITED BY SIZE
054100             WS-ERR-BAL-EDIT DELIMITED BY SIZE
054200             ' REQD=' DELIMITED BY SIZE
054300             WS-ERR-PTS-EDIT DELIMITED BY SIZE
054400         INTO ERR-DETAIL.
054500     SET WS-ERR-DETAIL-BUILT TO TRUE.
054600
054700 2310-ARMAR-DETALLE-SALDO-FIN.
054800     EXIT.
054900*----------------------------------------------------------------*
055000*  2400-BUSCAR-REWARD - BINARY SEARCH ON RWD-ID, THE SAME WAY     *
055100*  RWDCUST SEARCHES THE MEMBER MASTER ON CUST-ID.                *
055200*----------------------------------------------------------------*
055300 2400-BUSCAR-REWARD.
055400
055500     MOVE 0 TO WS-RWD-FOUND-IX.
055600     MOVE 1 TO WS-RWD-LOW.
055700     MOVE WS-RWD-TBL-CNT TO WS-RWD-HIGH.
055800     PERFORM 2410-REWARD-SEARCH-STEP
055900        THRU 2410-REWARD-SEARCH-STEP-FIN
056000        UNTIL WS-RWD-LOW > WS-RWD-HIGH.
056100
056200 2400-BUSCAR-REWARD-FIN.
056300     EXIT.
056400*----------------------------------------------------------------*
056500 2410-REWARD-SEARCH-STEP.
056600
056700     COMPUTE WS-RWD-MID = (WS-RWD-LOW + WS-RWD-HIGH) / 2.
056800     IF T-RWD-ID (WS-RWD-MID) = RRQ-REWARD-ID
056900         MOVE WS-RWD-MID TO WS-RWD-FOUND-IX
057000         MOVE WS-RWD-TBL-CNT TO WS-RWD-LOW
057100         MOVE WS-RWD-TBL-CNT TO WS-RWD-HIGH
057200     ELSE
057300         IF T-RWD-ID (WS-RWD-MID) < RRQ-REWARD-ID
057400             COMPUTE WS-RWD-LOW = WS-RWD-MID + 1
057500         ELSE
057600             COMPUTE WS-RWD-HIGH = WS-RWD-MID - 1
057700         END-IF
057800     END-IF.
057900
058000 2410-REWARD-SEARCH-STEP-FIN.
058100     EXIT.
058200*----------------------------------------------------------------*
058300*  2500-VALIDAR-DISPONIBILIDAD - REWARD.ISAVAILABLE - STATUS AND  *
058400*  STOCK ARE TESTED HERE, THE DATE WINDOW THROUGH A CALL ON       *
058500*  RWDDATV, THE SAME WINDOW-CHECK FUNCTION RWDTXN USES FOR A      *
058600*  PROMOTION.                                                     *
058700*----------------------------------------------------------------*
058800 2500-VALIDAR-DISPONIBILIDAD.
058900
059000     SET WS-RWD-IS-AVAILABLE TO FALSE.
059100
059200     IF NOT T-RWD-STATUS-ACTIVE (WS-RWD-FOUND-IX)
059300         GO TO 2500-VALIDAR-DISPONIBILIDAD-FIN
059400     END-IF.
059500
059600     IF T-RWD-QUANTITY (WS-RWD-FOUND-IX) NOT = 0
059700         IF T-RWD-QTY-REDEEMED (WS-RWD-FOUND-IX)
059800                 NOT < T-RWD-QUANTITY (WS-RWD-FOUND-IX)
059900             GO TO 2500-VALIDAR-DISPONIBILIDAD-FIN
060000         END-IF
060100     END-IF.
060200
060300     MOVE WS-RUN-DATE TO LK-TEST-DATE.
060400     MOVE T-RWD-START-DATE (WS-RWD-FOUND-IX) TO LK-WINDOW-START.
060500     MOVE T-RWD-EXPIRY-DATE (WS-RWD-FOUND-IX) TO LK-WINDOW-END.
060600     SET LK-FN-CHECK-WINDOW TO TRUE.
060700     CALL 'RWDDATV' USING WS-DATV-REQUEST.
060800
060900     IF LK-DATE-VALID
061000         SET WS-RWD-IS-AVAILABLE TO TRUE
061100     END-IF.
061200
061300 2500-VALIDAR-DISPONIBILIDAD-FIN.
061400     EXIT.
061500*----------------------------------------------------------------*
061600*  2600-GRABAR-REDENCION DEDUCTS THE POINTS THROUGH RWDCUST,      *
061700*  BUMPS THE REWARD'S QUANTITY-REDEEMED, ASSIGNS THE NEXT "RDM"   *
061800*  SEQUENCE CODE, AND WRITES THE LOG LINE.                        *
061900*----------------------------------------------------------------*
062000 2600-GRABAR-REDENCION.
062100
062200     MOVE RRQ-CUST-ID TO LK-CUST-ID-PARM.
062300     MOVE T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX) TO LK-POINTS-PARM.
062400     SET LK-FN-REDEEM-POINTS TO TRUE.
062500     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
062600
062700     IF LK-HAS-ERROR
062800         MOVE LK-ERROR-REASON TO ERR-REASON
062900         PERFORM 2900-GRABAR-ERRORES
063000            THRU 2900-GRABAR-ERRORES-FIN
063100         GO TO 2600-GRABAR-REDENCION-FIN
063200     END-IF.
063300
063400     ADD 1 TO T-RWD-QTY-REDEEMED (WS-RWD-FOUND-IX).
063500
063600     ADD 1 TO WS-RDM-SEQ.
063700     ADD 1 TO WS-RDM-LOG-CNT.
063800     MOVE WS-RDM-SEQ TO WS-RDM-CODE-EDIT.
063900     MOVE SPACES TO T-RDM-CODE (WS-RDM-LOG-CNT).
064000     STRING 'RDM' WS-RDM-CODE-EDIT DELIMITED BY SIZE
064100         INTO T-RDM-CODE (WS-RDM-LOG-CNT).
064200     MOVE RRQ-CUST-ID TO T-RDM-CUST-ID (WS-RDM-LOG-CNT).
064300     MOVE RRQ-REWARD-ID TO T-RDM-REWARD-ID (WS-RDM-LOG-CNT).
064400     MOVE T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX)
064500         TO T-RDM-POINTS (WS-RDM-LOG-CNT).
064600     SET T-RDM-STATUS-COMPLETED (WS-RDM-LOG-CNT) TO TRUE.
064700     IF RRQ-CHANNEL = SPACES
064800         MOVE 'ON' TO T-RDM-CHANNEL (WS-RDM-LOG-CNT)
064900     ELSE
065000         MOVE RRQ-CHANNEL TO T-RDM-CHANNEL (WS-RDM-LOG-CNT)
065100     END-IF.
065200
065300     MOVE T-RDM-REC (WS-RDM-LOG-CNT) TO RWD-REDEMPTION-RECORD.
065400     MOVE WS-RUN-DATE TO RDM-DATE.
065500     WRITE RWD-REDEMPTION-RECORD.
065600
065700     ADD 1 TO WS-TOTAL-COMPLETADAS.
065800     ADD T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX)
065900         TO WS-TOTAL-PUNTOS-REDIMIDOS.
066000
066100     MOVE T-RWD-POINTS-REQUIRED (WS-RWD-FOUND-IX) TO LK-CNV-POINTS-IN.
066200     MOVE 0 TO LK-CNV-RATE.
066300     SET LK-FN-POINTS-TO-VALUE TO TRUE.
066400     CALL 'RWDCNV' USING WS-CNV-REQUEST.
066500     ADD LK-CNV-AMOUNT-OUT TO WS-TOTAL-VALOR-REDIMIDO.
066600
066700 2600-GRABAR-REDENCION-FIN.
066800     EXIT.
066900*----------------------------------------------------------------*
067000*  2700-PROCESAR-CANCELACION FINDS THE MOST RECENT NON-USED       *
067100*  REDEMPTION THIS RUN LOGGED FOR THE SAME CUSTOMER AND REWARD    *
067200*  AND CANCELS IT - A REDEMPTION ALREADY MARKED USED CAN NEVER    *
067300*  BE CANCELLED.                                                  *
067400*----------------------------------------------------------------*
067500 2700-PROCESAR-CANCELACION.
067600
067700     PERFORM 2710-BUSCAR-REDENCION
067800        THRU 2710-BUSCAR-REDENCION-FIN.
067900
068000     IF WS-RDM-FOUND-IX = 0
068100         MOVE 'REDEMPTION NOT FOUND OR ALREADY USED' TO ERR-REASON
068200         PERFORM 2900-GRABAR-ERRORES
068300            THRU 2900-GRABAR-ERRORES-FIN
068400         GO TO 2700-PROCESAR-CANCELACION-FIN
068500     END-IF.
068600
068700     PERFORM 2750-CANCELAR-REDENCION
068800        THRU 2750-CANCELAR-REDENCION-FIN.
068900
069000 2700-PROCESAR-CANCELACION-FIN.
069100     EXIT.
069200*----------------------------------------------------------------*
069300 2710-BUSCAR-REDENCION.
069400
069500     MOVE 0 TO WS-RDM-FOUND-IX.
069600     SET RDM-IX TO WS-RDM-LOG-CNT.
069700     PERFORM 2720-REDENCION-SEARCH-STEP
069800        THRU 2720-REDENCION-SEARCH-STEP-FIN
069900             UNTIL RDM-IX < 1
070000                OR WS-RDM-FOUND-IX > 0.
070100
070200 2710-BUSCAR-REDENCION-FIN.
070300     EXIT.
070400*----------------------------------------------------------------*
070500 2720-REDENCION-SEARCH-STEP.
070600     IF T-RDM-CUST-ID (RDM-IX) = RRQ-CUST-ID
070700             AND T-RDM-REWARD-ID (RDM-IX) = RRQ-REWARD-ID
070800             AND NOT T-RDM-STATUS-USED (RDM-IX)
070900         SET WS-RDM-FOUND-IX TO RDM-IX
071000     END-IF.
071100     SET RDM-IX DOWN BY 1.
071200 2720-REDENCION-SEARCH-STEP-FIN.
071300     EXIT.
071400*----------------------------------------------------------------*
071500*  2750-CANCELAR-REDENCION REFUNDS THE POINTS AS AN EARN, PUTS    *
071600*  THE REWARD'S QUANTITY-REDEEMED BACK WHEN POSITIVE, AND WRITES  *
071700*  A NEW CANCELLED LOG LINE - THE ORIGINAL COMPLETED LINE WAS     *
071800*  ALREADY WRITTEN AND IS NEVER REWRITTEN.                       *
071900*----------------------------------------------------------------*
072000 2750-CANCELAR-REDENCION.
072100
072200     MOVE T-RDM-CUST-ID (WS-RDM-FOUND-IX) TO LK-CUST-ID-PARM.
072300     MOVE T-RDM-POINTS (WS-RDM-FOUND-IX) TO LK-POINTS-PARM.
072400     SET LK-FN-ADD-POINTS TO TRUE.
072500     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
072600
072700     PERFORM 2400-BUSCAR-REWARD
072800        THRU 2400-BUSCAR-REWARD-FIN.
072900     IF WS-RWD-FOUND-IX > 0
073000             AND T-RWD-QTY-REDEEMED (WS-RWD-FOUND-IX) > 0
073100         SUBTRACT 1 FROM T-RWD-QTY-REDEEMED (WS-RWD-FOUND-IX)
073200     END-IF.
073300
073400     SET T-RDM-STATUS-CANCELLED (WS-RDM-FOUND-IX) TO TRUE.
073500
073600     MOVE T-RDM-REC (WS-RDM-FOUND-IX) TO RWD-REDEMPTION-RECORD.
073700     MOVE WS-RUN-DATE TO RDM-DATE.
073800     WRITE RWD-REDEMPTION-RECORD.
073900
074000 2750-CANCELAR-REDENCION-FIN.
074100     EXIT.
074200*----------------------------------------------------------------*
074300 2900-GRABAR-ERRORES.
074400
074500     MOVE 'REDEMPTION' TO ERR-RECORD-TYPE.
074600     MOVE RRQ-CUST-ID TO ERR-KEY.
074700     IF NOT WS-ERR-DETAIL-BUILT
074800         MOVE RRQ-REWARD-ID TO ERR-DETAIL
074900     END-IF.
075000
075100     WRITE SAL-ERRORES-REC FROM RWD-ERROR-LINE.
075200     ADD 1 TO WS-TOTAL-RECHAZADAS.
075300     MOVE 'N' TO WS-ERR-DETAIL-SW.
075400
075500 2900-GRABAR-ERRORES-FIN.
075600     EXIT.
075700*----------------------------------------------------------------*
075800 3000-FINALIZAR-PROGRAMA.
075900
076000     PERFORM 3050-GRABAR-REWARDS
076100        THRU 3050-GRABAR-REWARDS-FIN.
076200
076300     PERFORM 3100-GRABAR-MAESTROS
076400        THRU 3100-GRABAR-MAESTROS-FIN.
076500
076600     PERFORM 3200-CERRAR-ARCHIVOS
076700        THRU 3200-CERRAR-ARCHIVOS-FIN.
076800
076900 3000-FINALIZAR-PROGRAMA-FIN.
077000     EXIT.
077100*----------------------------------------------------------------*
077200*  3050-GRABAR-REWARDS REWRITES THE WHOLE REWARD CATALOG SO THE  *
077300*  QUANTITY-REDEEMED FIGURES BUMPED DURING THE RUN ARE NOT LOST. *
077400*----------------------------------------------------------------*
077500 3050-GRABAR-REWARDS.
077600
077700     IF WS-RWD-TBL-CNT = 0
077800         GO TO 3050-GRABAR-REWARDS-FIN
077900     END-IF.
078000
078100     OPEN OUTPUT ENT-REWARDS.
078200     SET RWD-IX TO 1.
078300     PERFORM 3060-ESCRIBIR-REWARD
078400        THRU 3060-ESCRIBIR-REWARD-FIN
078500        UNTIL RWD-IX > WS-RWD-TBL-CNT.
078600     CLOSE ENT-REWARDS.
078700
078800 3050-GRABAR-REWARDS-FIN.
078900     EXIT.
079000*----------------------------------------------------------------*
079100 3060-ESCRIBIR-REWARD.
079200
079300     WRITE RWD-REWARD-RECORD FROM T-RWD-REC (RWD-IX).
079400     SET RWD-IX UP BY 1.
079500
079600 3060-ESCRIBIR-REWARD-FIN.
079700     EXIT.
079800*----------------------------------------------------------------*
079900 3100-GRABAR-MAESTROS.
080000
080100     SET LK-FN-SAVE TO TRUE.
080200     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
080300
080400 3100-GRABAR-MAESTROS-FIN.
080500     EXIT.
080600*----------------------------------------------------------------*
080700 3200-CERRAR-ARCHIVOS.
080800
080900     CLOSE ENT-SOLICITUD.
081000     CLOSE SAL-REDENCION.
081100     CLOSE SAL-ERRORES.
081200
081300     IF NOT FS-SOLICITUD-OK
081400         DISPLAY 'ERROR AL CERRAR ARCHIVO SOLICITUDES: ' FS-SOLICITUD
081500     END-IF.
081600
081700     IF NOT FS-SALIDA-OK
081800         DISPLAY 'ERROR AL CERRAR ARCHIVO REDENCIONES: ' FS-SALIDA
081900     END-IF.
082000
082100     IF NOT FS-ERRORES-OK
082200         DISPLAY 'ERROR AL CERRAR ARCHIVO ERRORES: ' FS-ERRORES
082300     END-IF.
082400
082500 3200-CERRAR-ARCHIVOS-FIN.
082600     EXIT.
