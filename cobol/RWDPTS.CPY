000100 01  RWD-POINTS-RECORD.
000200     05  PTS-CUST-ID                   PIC 9(09).
000300     05  PTS-EARNED                    PIC S9(09).
000400     05  PTS-REDEEMED                  PIC S9(09).
000500     05  PTS-EXPIRED                   PIC S9(09).
000600     05  PTS-ADJUSTED                  PIC S9(09).
000700     05  PTS-CURRENT-BAL               PIC S9(09).
000800     05  PTS-BAL-TEST REDEFINES PTS-CURRENT-BAL.
000900         10  PTS-BAL-SIGN              PIC X(01).
001000         10  PTS-BAL-DIGITS            PIC 9(08).
001100     05  PTS-LIFETIME                  PIC S9(09).
001200     05  PTS-STATUS                    PIC X(02).
001300         88  PTS-STATUS-ACTIVE             VALUE 'AC'.
001400         88  PTS-STATUS-FROZEN             VALUE 'FR'.
001500         88  PTS-STATUS-EXPIRED            VALUE 'EX'.
001600         88  PTS-STATUS-CLOSED             VALUE 'CL'.
001700     05  FILLER                        PIC X(10).
