000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDTXN.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDTXN.
000600 AUTHOR. RICARDO GARCIA.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 02/15/1989.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    02/15/89  R.GARCIA      RP-0009  ORIGINAL - NIGHTLY         *
001400*               PURCHASE-POSTING RUN, BUILT ON THE OLD CARD       *
001500*               STATEMENT POSTING DRIVER (OPEN/PROCESS/CLOSE,    *
001600*               CONTROL TOTALS AT END OF RUN).                   *
001700*    21/08/90  C.PERDIGUERA  RP-0017  ADD THE PROMOTION CATALOG  *
001800*               SCAN SO A PURCHASE CAN EARN BONUS OR DOUBLE       *
001900*               POINTS - FIRST MATCHING PROMOTION IN CATALOG      *
002000*               ORDER WINS, NO STACKING OF TWO PROMOTIONS.        *
002100*    14/02/99  N.BERGE       RP-0044  Y2K - FOUR-DIGIT CCYY      *
002200*               RUN DATE AND DATE-OF-BIRTH COMPARES THROUGHOUT.  *
002300*    19/06/03  R.BALSIMELLI  RP-0057  EARN RATE MOVED TO A        *
002400*               WORKING-STORAGE CONSTANT, MARKETING WANTS ROOM    *
002500*               TO TUNE IT WITHOUT A RECOMPILE SOMEDAY.           *
002600*    08/11/05  N.BERGE       RP-0066  LOOKUP AND LEDGER UPDATE    *
002700*               MOVED OUT TO CALLS ON RWDCUST, PROMOTION WINDOW   *
002800*               TEST MOVED OUT TO A CALL ON RWDDATV - NO MORE     *
002900*               DIRECT READ OF CUSTMAST OR DATE MATH IN THIS RUN. *
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ENT-TRANSACCION
003800         ASSIGN TO TXNIN
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS FS-TRANSACCION.
004100     SELECT SAL-TRANSACCION
004200         ASSIGN TO TXNOUT
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-SALIDA.
004500     SELECT ENT-PROMOCIONES
004600         ASSIGN TO PROMOMST
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-PROMOCIONES.
004900     SELECT SAL-ERRORES
005000         ASSIGN TO TXNERR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-ERRORES.
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ENT-TRANSACCION.
005700     COPY RWDTXR.
005800 FD  SAL-TRANSACCION.
005900     COPY RWDTXR.
006000 FD  ENT-PROMOCIONES.
006100     COPY RWDPRO.
006200 FD  SAL-ERRORES.
006300 01  SAL-ERRORES-REC                   PIC X(132).
006400*----------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600 01  FS-STATUS-AREA.
006700     05  FS-TRANSACCION                 PIC X(02).
006800         88  FS-TRANSACCION-OK              VALUE '00'.
006900         88  FS-TRANSACCION-EOF             VALUE '10'.
007000         88  FS-TRANSACCION-NFD             VALUE '35'.
007100     05  FS-SALIDA                      PIC X(02).
007200         88  FS-SALIDA-OK                   VALUE '00'.
007300     05  FS-PROMOCIONES                 PIC X(02).
007400         88  FS-PROMOCIONES-OK              VALUE '00'.
007500         88  FS-PROMOCIONES-EOF             VALUE '10'.
007600     05  FS-ERRORES                     PIC X(02).
007700         88  FS-ERRORES-OK                  VALUE '00'.
007800
007900 01  WS-RUN-DATE-AREA.
008000     05  WS-RUN-DATE                    PIC 9(08) VALUE ZEROES.
008100     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
008200         10  WS-RUN-CCYY                 PIC 9(04).
008300         10  WS-RUN-MM                   PIC 9(02).
008400         10  WS-RUN-DD                   PIC 9(02).
008500
008600*----------------------------------------------------------------*
008700*  WS-TXN-REC IS THE WORKING COPY OF THE TRANSACTION BEING        *
008800*  POSTED - READ INTO IT, POSTED FIELDS FILLED IN, THEN WRITTEN   *
008900*  BACK OUT OF IT ON THE SAME LAYOUT.                            *
009000*----------------------------------------------------------------*
009100 01  WS-TXN-AREA.
009200     05  WS-TXN-REC.
009300         10  TXN-CODE                   PIC X(16).
009400         10  TXN-CUST-ID                PIC 9(09).
009500         10  TXN-AMOUNT                 PIC S9(08)V99.
009600         10  TXN-DISCOUNT               PIC S9(08)V99.
009700         10  TXN-NET-AMOUNT              PIC S9(08)V99.
009800         10  TXN-DATE                   PIC 9(08).
009900         10  TXN-TYPE                   PIC X(02).
010000             88  TXN-TYPE-PURCHASE          VALUE 'PU'.
010100             88  TXN-TYPE-RETURN            VALUE 'RT'.
010200             88  TXN-TYPE-EXCHANGE          VALUE 'EX'.
010300             88  TXN-TYPE-PRICE-ADJ         VALUE 'PA'.
010400             88  TXN-TYPE-MANUAL-ADJ        VALUE 'MA'.
010500         10  TXN-STATUS                 PIC X(02).
010600             88  TXN-STATUS-PENDING         VALUE 'PE'.
010700             88  TXN-STATUS-COMPLETED       VALUE 'CO'.
010800             88  TXN-STATUS-CANCELLED       VALUE 'CA'.
010900             88  TXN-STATUS-REFUNDED        VALUE 'RF'.
011000             88  TXN-STATUS-VOIDED          VALUE 'VO'.
011100         10  TXN-STORE-CODE              PIC X(08).
011200         10  TXN-POINTS-EARNED           PIC 9(09).
011300         10  FILLER                      PIC X(16).
011400     05  WS-TXN-BRK REDEFINES WS-TXN-REC.
011500         10  FILLER                      PIC X(100).
011600
011700 01  WS-RESUMEN-COUNTERS.
011800     05  WS-TOTAL-LEIDOS                PIC 9(07) COMP VALUE 0.
011900     05  WS-TOTAL-POSTEADOS             PIC 9(07) COMP VALUE 0.
012000     05  WS-TOTAL-RECHAZADOS            PIC 9(07) COMP VALUE 0.
012100     05  WS-TOTAL-NETO                  PIC S9(09)V99 VALUE 0.
012200     05  WS-TOTAL-PUNTOS                PIC S9(09) COMP VALUE 0.
012300
012400*----------------------------------------------------------------*
012500*  EARN-RATE IS CARRIED AS A WORKING-STORAGE CONSTANT PER        *
012600*  RP-0057 - MARKETING'S DEFAULT OF 10 POINTS PER CURRENCY UNIT. *
012700*----------------------------------------------------------------*
012800 01  WS-EARN-RATE                       PIC 9(03) COMP VALUE 10.
012900
013000 01  WS-POINTS-CALC-AREA.
013100     05  WS-NET-ROUNDED                 PIC S9(09) COMP VALUE 0.
013200     05  WS-BASE-POINTS                 PIC S9(09) COMP VALUE 0.
013300     05  WS-POINTS-RAW                  PIC S9(09)V99 COMP VALUE 0.
013400     05  WS-FINAL-POINTS                PIC S9(09) COMP VALUE 0.
013500
013600 01  WS-AGE-CALC-AREA.
013700     05  WS-CUST-AGE                    PIC S9(03) COMP VALUE 0.
013800
013900 01  WS-CASE-FOLD-AREA.
014000     05  WS-FOLD-1                      PIC X(20).
014100     05  WS-FOLD-2                      PIC X(20).
014200
014300*----------------------------------------------------------------*
014400*  THE PROMOTION CATALOG IS SMALL ENOUGH TO LOAD WHOLE AND       *
014500*  SCANNED TOP TO BOTTOM, CATALOG ORDER, SO THE FIRST MATCH      *
014600*  ALWAYS WINS - NO KEYED LOOKUP, NO STACKING TWO PROMOTIONS.    *
014700*----------------------------------------------------------------*
014800 01  WS-PROMO-TABLE-AREA.
014900     05  WS-PROMO-TBL-CNT               PIC 9(05) COMP VALUE 0.
015000     05  WS-PROMO-TABLE OCCURS 500 TIMES
015100             INDEXED BY PROMO-IX.
015200         10  T-PROMO-REC.
015300             15  T-PROMO-ID             PIC 9(09).
015400             15  T-PROMO-CODE           PIC X(16).
015500             15  T-PROMO-NAME           PIC X(30).
015600             15  T-PROMO-TYPE           PIC X(02).
015700             15  T-PROMO-STATUS         PIC X(02).
015800                 88  T-PROMO-STATUS-ACTIVE     VALUE 'AC'.
015900             15  T-PROMO-START-DATE      PIC 9(08).
016000             15  T-PROMO-END-DATE        PIC 9(08).
016100             15  T-PROMO-MULTIPLIER      PIC 9(02)V99.
016200             15  T-PROMO-BONUS-FIXED     PIC 9(07).
016300             15  T-PROMO-MIN-PURCHASE    PIC S9(08)V99.
016400             15  T-PROMO-USAGE-LIMIT     PIC 9(07).
016500             15  T-PROMO-USAGE-COUNT     PIC 9(07).
016600             15  T-PROMO-MIN-TIER        PIC X(02).
016700             15  T-PROMO-MIN-AGE         PIC 9(03).
016800             15  T-PROMO-MAX-AGE         PIC 9(03).
016900             15  T-PROMO-TARGET-GENDER   PIC X(01).
017000             15  T-PROMO-TARGET-CITY     PIC X(20).
017100             15  T-PROMO-NEW-CUST-ONLY   PIC X(01).
017200                 88  T-PROMO-NEW-CUST-ONLY-YES VALUE 'Y'.
017300             15  FILLER                  PIC X(02).
017400         10  T-PROMO-ALT-KEY REDEFINES T-PROMO-REC.
017500             15  T-PROMO-ALT-CODE        PIC X(16).
017600             15  FILLER                  PIC X(124).
017700
017800 01  WS-PROMO-FOUND-IX                  PIC 9(05) COMP VALUE 0.
017900 01  WS-PROMO-OK-SW                     PIC X(01) VALUE 'N'.
018000 01  WS-TIER-RANK-WORK                  PIC 9(01) COMP VALUE 0.
018100 01  WS-PROMO-TIER-RANK-WORK            PIC 9(01) COMP VALUE 0.
018200 01  WS-TIER-CODE-WORK                  PIC X(02) VALUE SPACES.
018300
018400*----------------------------------------------------------------*
018500*  WS-CUST-REQUEST, WS-CUST-OUT AND WS-PTS-OUT ARE KEPT IN THE    *
018600*  IDENTICAL SHAPE OF RWDCUST'S OWN LINKAGE GROUPS - THE SAME      *
018700*  CONVENTION THE OLD TP02EJ01 USED TO MATCH MAESTARJ'S LINKAGE.  *
018800*----------------------------------------------------------------*
018900 01  WS-CUST-REQUEST.
019000     05  LK-FUNCTION-CDE                PIC X(02).
019100         88  LK-FN-LOAD                     VALUE 'LD'.
019200         88  LK-FN-LOOKUP-ID                VALUE 'LK'.
019300         88  LK-FN-ADD-POINTS               VALUE 'AP'.
019400         88  LK-FN-TOUCH-ACTIVITY           VALUE 'TA'.
019500         88  LK-FN-SAVE                     VALUE 'SV'.
019600     05  LK-RUN-DATE-PARM                PIC 9(08).
019700     05  LK-CUST-ID-PARM                 PIC 9(09).
019800     05  LK-EMAIL-PARM                   PIC X(40).
019900     05  LK-POINTS-PARM                  PIC S9(09).
020000     05  LK-FOUND-SW                     PIC X(01).
020100         88  LK-FOUND                        VALUE 'Y'.
020200         88  LK-NOT-FOUND                    VALUE 'N'.
020300     05  LK-ERROR-SW                     PIC X(01).
020400         88  LK-NO-ERROR                     VALUE 'N'.
020500         88  LK-HAS-ERROR                    VALUE 'Y'.
020600     05  LK-ERROR-REASON                 PIC X(40).
020700
020800 01  WS-CUST-OUT.
020900     05  CUST-ID                       PIC 9(09).
021000     05  CUST-CODE                     PIC X(10).
021100     05  CUST-FIRST-NAME               PIC X(20).
021200     05  CUST-LAST-NAME                PIC X(20).
021300     05  CUST-EMAIL                    PIC X(40).
021400     05  CUST-DOB                      PIC 9(08).
021500     05  CUST-DOB-BRK REDEFINES CUST-DOB.
021600         10  CUST-DOB-CCYY               PIC 9(04).
021700         10  CUST-DOB-MMDD               PIC 9(04).
021800     05  CUST-STATUS                   PIC X(02).
021900         88  CUST-STATUS-ACTIVE            VALUE 'AC'.
022000         88  CUST-STATUS-INACTIVE          VALUE 'IN'.
022100         88  CUST-STATUS-SUSPENDED         VALUE 'SU'.
022200         88  CUST-STATUS-PENDING           VALUE 'PV'.
022300     05  CUST-TIER                     PIC X(02).
022400         88  CUST-TIER-BRONZE              VALUE 'BR'.
022500         88  CUST-TIER-SILVER              VALUE 'SL'.
022600         88  CUST-TIER-GOLD                VALUE 'GD'.
022700         88  CUST-TIER-PLATINUM            VALUE 'PL'.
022800         88  CUST-TIER-DIAMOND             VALUE 'DM'.
022900     05  CUST-GENDER                   PIC X(01).
023000     05  CUST-CITY                     PIC X(20).
023100     05  CUST-ENROLL-DATE              PIC 9(08).
023200     05  CUST-LAST-ACTIVITY            PIC 9(08).
023300     05  FILLER                        PIC X(02).
023400
023500 01  WS-PTS-OUT.
023600     05  PTS-CUST-ID                   PIC 9(09).
023700     05  PTS-EARNED                    PIC S9(09).
023800     05  PTS-REDEEMED                  PIC S9(09).
023900     05  PTS-EXPIRED                   PIC S9(09).
024000     05  PTS-ADJUSTED                  PIC S9(09).
024100     05  PTS-CURRENT-BAL               PIC S9(09).
024200     05  PTS-LIFETIME                  PIC S9(09).
024300     05  PTS-STATUS                    PIC X(02).
024400         88  PTS-STATUS-ACTIVE             VALUE 'AC'.
024500         88  PTS-STATUS-FROZEN             VALUE 'FR'.
024600         88  PTS-STATUS-EXPIRED            VALUE 'EX'.
024700         88  PTS-STATUS-CLOSED             VALUE 'CL'.
024800     05  FILLER                        PIC X(10).
024900
025000*----------------------------------------------------------------*
025100*  WS-DATV-REQUEST MIRRORS RWDDATV'S OWN LINKAGE GROUP, USED     *
025200*  HERE ONLY FOR THE WINDOW-CHECK FUNCTION AGAINST A PROMOTION'S *
025300*  START/END DATE PAIR.                                          *
025400*----------------------------------------------------------------*
025500 01  WS-DATV-REQUEST.
025600     05  LK-DATV-FUNCTION-CDE            PIC X(02).
025700         88  LK-FN-CHECK-WINDOW              VALUE 'WD'.
025800     05  LK-TEST-DATE                   PIC 9(08).
025900     05  LK-WINDOW-START                PIC 9(08).
026000     05  LK-WINDOW-END                  PIC 9(08).
026100     05  LK-VALID-SW                    PIC X(01).
026200         88  LK-DATE-VALID                   VALUE 'Y'.
026300         88  LK-DATE-NOT-VALID               VALUE 'N'.
026400     05  LK-DATV-ERROR-REASON            PIC X(40).
026500
026600 COPY RWDERR.
026700
026800*----------------------------------------------------------------*
026900 PROCEDURE DIVISION.
027000*----------------------------------------------------------------*
027100 0000-MAIN-LINE.
027200
027300     PERFORM 1000-INICIAR-PROGRAMA
027400        THRU 1000-INICIAR-PROGRAMA-FIN.
027500
027600     PERFORM 2000-PROCESAR-PROGRAMA
027700        THRU 2000-PROCESAR-PROGRAMA-FIN
027800        UNTIL FS-TRANSACCION-EOF.
027900
028000     PERFORM 3000-FINALIZAR-PROGRAMA
028100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
028200
028300     DISPLAY '#LEIDOS:      ' WS-TOTAL-LEIDOS.
028400     DISPLAY '#POSTEADOS:   ' WS-TOTAL-POSTEADOS.
028500     DISPLAY '#RECHAZADOS:  ' WS-TOTAL-RECHAZADOS.
028600     DISPLAY '#NETO-TOTAL:  ' WS-TOTAL-NETO.
028700     DISPLAY '#PUNTOS-TOTAL:' WS-TOTAL-PUNTOS.
028800
028900     STOP RUN.
029000*----------------------------------------------------------------*
029100 1000-INICIAR-PROGRAMA.
029200
029300     PERFORM 1100-ABRIR-ARCHIVOS
029400        THRU 1100-ABRIR-ARCHIVOS-FIN.
029500
029600     PERFORM 1200-INICIALIZAR-VARIABLES
029700        THRU 1200-INICIALIZAR-VARIABLES-FIN.
029800
029900 1000-INICIAR-PROGRAMA-FIN.
030000     EXIT.
030100*----------------------------------------------------------------*
030200 1100-ABRIR-ARCHIVOS.
030300
030400     PERFORM 1110-ABRIR-ENT-TRANSACCION
030500        THRU 1110-ABRIR-ENT-TRANSACCION-FIN.
030600
030700     PERFORM 1120-ABRIR-SAL-TRANSACCION
030800        THRU 1120-ABRIR-SAL-TRANSACCION-FIN.
030900
031000     PERFORM 1130-ABRIR-SAL-ERRORES
031100        THRU 1130-ABRIR-SAL-ERRORES-FIN.
031200
031300 1100-ABRIR-ARCHIVOS-FIN.
031400     EXIT.
031500*----------------------------------------------------------------*
031600 1110-ABRIR-ENT-TRANSACCION.
031700
031800     OPEN INPUT ENT-TRANSACCION.
031900
032000     EVALUATE TRUE
032100         WHEN FS-TRANSACCION-OK
032200              CONTINUE
032300         WHEN FS-TRANSACCION-NFD
032400              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE TRANSACCIONES'
032500              DISPLAY 'FILE STATUS: ' FS-TRANSACCION
032600              STOP RUN
032700         WHEN OTHER
032800              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACCIONES'
032900              DISPLAY 'FILE STATUS: ' FS-TRANSACCION
033000              STOP RUN
033100     END-EVALUATE.
033200
033300 1110-ABRIR-ENT-TRANSACCION-FIN.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 1120-ABRIR-SAL-TRANSACCION.
033700
033800     OPEN OUTPUT SAL-TRANSACCION.
033900
034000     EVALUATE TRUE
034100         WHEN FS-SALIDA-OK
034200              CONTINUE
034300         WHEN OTHER
034400              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE SALIDA'
034500              DISPLAY 'FILE STATUS: ' FS-SALIDA
034600              STOP RUN
034700     END-EVALUATE.
034800
034900 1120-ABRIR-SAL-TRANSACCION-FIN.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 1130-ABRIR-SAL-ERRORES.
035300
035400     OPEN OUTPUT SAL-ERRORES.
035500
035600     EVALUATE TRUE
035700         WHEN FS-ERRORES-OK
035800              CONTINUE
035900         WHEN OTHER
036000              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
036100              DISPLAY 'FILE STATUS: ' FS-ERRORES
036200              STOP RUN
036300     END-EVALUATE.
036400
036500 1130-ABRIR-SAL-ERRORES-FIN.
036600     EXIT.
036700*----------------------------------------------------------------*
036800*  1200-INICIALIZAR-VARIABLES GETS THE RUN DATE THROUGH THE       *
036900*  STANDARD ACCEPT-FROM-DATE REGISTER, LOADS THE MEMBER/POINTS    *
037000*  TABLE THROUGH RWDCUST, AND LOADS THE PROMOTION CATALOG.        *
037100*----------------------------------------------------------------*
037200 1200-INICIALIZAR-VARIABLES.
037300
037400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
037500     INITIALIZE WS-RESUMEN-COUNTERS.
037600
037700     MOVE WS-RUN-DATE TO LK-RUN-DATE-PARM.
037800     SET LK-FN-LOAD TO TRUE.
037900     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
038000
038100     PERFORM 1210-CARGAR-PROMOCIONES
038200        THRU 1210-CARGAR-PROMOCIONES-FIN.
038300
038400 1200-INICIALIZAR-VARIABLES-FIN.
038500     EXIT.
038600*----------------------------------------------------------------*
038700 1210-CARGAR-PROMOCIONES.
038800
038900     MOVE ZERO TO WS-PROMO-TBL-CNT.
039000     OPEN INPUT ENT-PROMOCIONES.
039100     IF NOT FS-PROMOCIONES-OK
039200         GO TO 1210-CARGAR-PROMOCIONES-FIN
039300     END-IF.
039400     PERFORM 1220-LEER-PROMOCION
039500        THRU 1220-LEER-PROMOCION-FIN
039600        UNTIL FS-PROMOCIONES-EOF.
039700     CLOSE ENT-PROMOCIONES.
039800
039900 1210-CARGAR-PROMOCIONES-FIN.
040000     EXIT.
040100*----------------------------------------------------------------*
040200 1220-LEER-PROMOCION.
040300
040400     READ ENT-PROMOCIONES
040500         AT END
040600             SET FS-PROMOCIONES-EOF TO TRUE
040700             GO TO 1220-LEER-PROMOCION-FIN
040800     END-READ.
040900
041000     ADD 1 TO WS-PROMO-TBL-CNT.
041100     MOVE RWD-PROMOTION-RECORD
041200         TO T-PROMO-REC (WS-PROMO-TBL-CNT).
041300
041400 1220-LEER-PROMOCION-FIN.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 2000-PROCESAR-PROGRAMA.
041800
041900     PERFORM 2200-LEER-TRANSACCION
042000        THRU 2200-LEER-TRANSACCION-FIN.
042100
042200     IF NOT FS-TRANSACCION-EOF
042300         ADD 1 TO WS-TOTAL-LEIDOS
042400         PERFORM 2300-BUSCAR-CLIENTE
042500            THRU 2300-BUSCAR-CLIENTE-FIN
042600         IF LK-NOT-FOUND
042700             PERFORM 2310-ERROR-CLIENTE
042800                THRU 2310-ERROR-CLIENTE-FIN
042900         ELSE
043000             PERFORM 2400-CALCULAR-NETO
043100                THRU 2400-CALCULAR-NETO-FIN
043200             PERFORM 2500-MARCAR-COMPLETA
043300                THRU 2500-MARCAR-COMPLETA-FIN
043400             PERFORM 2600-CALCULAR-PUNTOS
043500                THRU 2600-CALCULAR-PUNTOS-FIN
043600             PERFORM 2700-ACTUALIZAR-PUNTOS
043700                THRU 2700-ACTUALIZAR-PUNTOS-FIN
043800             PERFORM 2800-GRABAR-TRANSACCION
043900                THRU 2800-GRABAR-TRANSACCION-FIN
044000         END-IF
044100     END-IF.
044200
044300 2000-PROCESAR-PROGRAMA-FIN.
044400     EXIT.
044500*----------------------------------------------------------------*
044600 2200-LEER-TRANSACCION.
044700
044800     INITIALIZE WS-TXN-REC.
044900
045000     READ ENT-TRANSACCION INTO WS-TXN-REC.
045100
045200     EVALUATE TRUE
045300         WHEN FS-TRANSACCION-OK
045400              CONTINUE
045500         WHEN FS-TRANSACCION-EOF
045600              CONTINUE
045700         WHEN OTHER
045800              DISPLAY 'ERROR AL LEER EL ARCHIVO DE TRANSACCIONES'
045900              DISPLAY 'FILE STATUS: ' FS-TRANSACCION
046000              STOP RUN
046100     END-EVALUATE.
046200
046300 2200-LEER-TRANSACCION-FIN.
046400     EXIT.
046500*----------------------------------------------------------------*
046600 2300-BUSCAR-CLIENTE.
046700
046800     MOVE TXN-CUST-ID OF WS-TXN-REC TO LK-CUST-ID-PARM.
046900     SET LK-FN-LOOKUP-ID TO TRUE.
047000
047100     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
047200
047300 2300-BUSCAR-CLIENTE-FIN.
047400     EXIT.
047500*----------------------------------------------------------------*
047600 2310-ERROR-CLIENTE.
047700
047800     MOVE 'TRANSACTION' TO ERR-RECORD-TYPE.
047900     MOVE TXN-CUST-ID OF WS-TXN-REC TO ERR-KEY.
048000     MOVE 'CUSTOMER NOT FOUND' TO ERR-REASON.
048100     MOVE SPACES TO ERR-DETAIL.
048200
048300     WRITE SAL-ERRORES-REC FROM RWD-ERROR-LINE.
048400     ADD 1 TO WS-TOTAL-RECHAZADOS.
048500
048600 2310-ERROR-CLIENTE-FIN.
048700     EXIT.
048800*----------------------------------------------------------------*
048900*  2400-CALCULAR-NETO - NET = AMOUNT - DISCOUNT, A BLANK          *
049000*  DISCOUNT ON THE INPUT CARD ALREADY CAME IN AS ZERO OFF THE    *
049100*  INITIALIZE OF WS-TXN-REC AT 2200.                             *
049200*----------------------------------------------------------------*
049300 2400-CALCULAR-NETO.
049400
049500     COMPUTE TXN-NET-AMOUNT OF WS-TXN-REC =
049600         TXN-AMOUNT OF WS-TXN-REC - TXN-DISCOUNT OF WS-TXN-REC.
049700
049800 2400-CALCULAR-NETO-FIN.
049900     EXIT.
050000*----------------------------------------------------------------*
050100 2500-MARCAR-COMPLETA.
050200
050300     SET TXN-STATUS-COMPLETED OF WS-TXN-REC TO TRUE.
050400     MOVE WS-RUN-DATE TO TXN-DATE OF WS-TXN-REC.
050500
050600 2500-MARCAR-COMPLETA-FIN.
050700     EXIT.
050800*----------------------------------------------------------------*
050900*  2600-CALCULAR-PUNTOS - A NET OF ZERO OR LESS EARNS NOTHING.   *
051000*  OTHERWISE BASE-POINTS IS THE WHOLE-CURRENCY VALUE OF NET,      *
051100*  ROUNDED HALF-UP, TIMES THE EARN RATE, THEN THE FIRST MATCHING *
051200*  PROMOTION IN CATALOG ORDER IS APPLIED ON TOP OF IT.           *
051300*----------------------------------------------------------------*
051400 2600-CALCULAR-PUNTOS.
051500
051600     MOVE ZERO TO WS-BASE-POINTS WS-FINAL-POINTS.
051700     MOVE ZERO TO WS-PROMO-FOUND-IX.
051800
051900     IF TXN-NET-AMOUNT OF WS-TXN-REC NOT > 0
052000         GO TO 2600-CALCULAR-PUNTOS-FIN
052100     END-IF.
052200
052300     COMPUTE WS-NET-ROUNDED ROUNDED =
052400         TXN-NET-AMOUNT OF WS-TXN-REC.
052500     COMPUTE WS-BASE-POINTS = WS-NET-ROUNDED * WS-EARN-RATE.
052600     MOVE WS-BASE-POINTS TO WS-FINAL-POINTS.
052700
052800     PERFORM 2610-BUSCAR-PROMOCION
052900        THRU 2610-BUSCAR-PROMOCION-FIN.
053000
053100     IF WS-PROMO-FOUND-IX > 0
053200         PERFORM 2650-APLICAR-PROMOCION
053300            THRU 2650-APLICAR-PROMOCION-FIN
053400     END-IF.
053500
053600 2600-CALCULAR-PUNTOS-FIN.
053700     EXIT.
053800*----------------------------------------------------------------*
053900*  2610-BUSCAR-PROMOCION SCANS THE TABLE IN CATALOG ORDER AND     *
054000*  STOPS ON THE FIRST ROW THAT PASSES BOTH THE VALIDITY TEST AND  *
054100*  THE CUSTOMER-TARGETING TEST - FIRST MATCH WINS, NO STACKING.  *
054200*----------------------------------------------------------------*
054300 2610-BUSCAR-PROMOCION.
054400
054500     SET PROMO-IX TO 1.
054600     PERFORM 2615-PROMO-SCAN-STEP THRU 2615-PROMO-SCAN-STEP-FIN
054700         UNTIL PROMO-IX > WS-PROMO-TBL-CNT
054800            OR WS-PROMO-FOUND-IX > 0.
054900
055000 2610-BUSCAR-PROMOCION-FIN.
055100     EXIT.
055200*----------------------------------------------------------------*
055300 2615-PROMO-SCAN-STEP.
055400     PERFORM 2620-PROMO-VALIDA
055500        THRU 2620-PROMO-VALIDA-FIN
055600     IF LK-DATE-VALID AND T-PROMO-STATUS-ACTIVE (PROMO-IX)
055700             AND (T-PROMO-USAGE-LIMIT (PROMO-IX) = 0
055800                  OR T-PROMO-USAGE-COUNT (PROMO-IX)
055900                     < T-PROMO-USAGE-LIMIT (PROMO-IX))
056000         PERFORM 2630-PROMO-APLICA-CLIENTE
056100            THRU 2630-PROMO-APLICA-CLIENTE-FIN
056200         IF WS-PROMO-OK-SW = 'Y'
056300             SET WS-PROMO-FOUND-IX TO PROMO-IX
056400         END-IF
056500     END-IF.
056600     SET PROMO-IX UP BY 1.
056700 2615-PROMO-SCAN-STEP-FIN.
056800     EXIT.
056900*----------------------------------------------------------------*
057000*  2620-PROMO-VALIDA - PROMOTION.ISVALID - STATUS/USAGE ARE      *
057100*  TESTED IN THE CALLER, THE DATE WINDOW IS TESTED HERE THROUGH  *
057200*  A CALL ON RWDDATV, THE SAME SUBPROGRAM RWDRDM USES FOR A      *
057300*  REWARD'S AVAILABILITY WINDOW.                                  *
057400*----------------------------------------------------------------*
057500 2620-PROMO-VALIDA.
057600
057700     MOVE WS-RUN-DATE TO LK-TEST-DATE.
057800     MOVE T-PROMO-START-DATE (PROMO-IX) TO LK-WINDOW-START.
057900     MOVE T-PROMO-END-DATE (PROMO-IX) TO LK-WINDOW-END.
058000     SET LK-FN-CHECK-WINDOW TO TRUE.
058100
058200     CALL 'RWDDATV' USING WS-DATV-REQUEST.
058300
058400 2620-PROMO-VALIDA-FIN.
058500     EXIT.
058600*----------------------------------------------------------------*
058700*  2630-PROMO-APLICA-CLIENTE - PROMOTION APPLICABILITY TO THE    *
058800*  CUSTOMER AND AMOUNT - MINIMUM PURCHASE, TIER RANK, AGE,        *
058900*  GENDER, CITY, AND THE NEW-CUSTOMER-EXCLUSIVE FLAG, WHICH THIS  *
059000*  SOURCE NEVER GRANTS, SO A 'Y' ALWAYS FAILS THE PROMOTION.      *
059100*----------------------------------------------------------------*
059200 2630-PROMO-APLICA-CLIENTE.
059300
059400     MOVE 'N' TO WS-PROMO-OK-SW.
059500
059600     IF T-PROMO-NEW-CUST-ONLY-YES (PROMO-IX)
059700         GO TO 2630-PROMO-APLICA-CLIENTE-FIN
059800     END-IF.
059900
060000     IF T-PROMO-MIN-PURCHASE (PROMO-IX) NOT = 0
060100         IF TXN-NET-AMOUNT OF WS-TXN-REC
060200                 < T-PROMO-MIN-PURCHASE (PROMO-IX)
060300             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
060400         END-IF
060500     END-IF.
060600
060700     IF T-PROMO-MIN-TIER (PROMO-IX) NOT = SPACES
060800             AND T-PROMO-MIN-TIER (PROMO-IX) NOT = '00'
060900         MOVE CUST-TIER OF WS-CUST-OUT TO WS-TIER-CODE-WORK
061000         PERFORM 2632-TIER-RANK THRU 2632-TIER-RANK-FIN
061100         MOVE WS-TIER-RANK-WORK TO WS-PROMO-TIER-RANK-WORK
061200         MOVE T-PROMO-MIN-TIER (PROMO-IX) TO WS-TIER-CODE-WORK
061300         PERFORM 2632-TIER-RANK THRU 2632-TIER-RANK-FIN
061400         IF WS-PROMO-TIER-RANK-WORK < WS-TIER-RANK-WORK
061500             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
061600         END-IF
061700     END-IF.
061800
061900     IF T-PROMO-MIN-AGE (PROMO-IX) NOT = 0
062000             OR T-PROMO-MAX-AGE (PROMO-IX) NOT = 0
062100         COMPUTE WS-CUST-AGE =
062200             WS-RUN-CCYY - CUST-DOB-CCYY OF WS-CUST-OUT
062300         IF T-PROMO-MIN-AGE (PROMO-IX) NOT = 0
062400                 AND WS-CUST-AGE < T-PROMO-MIN-AGE (PROMO-IX)
062500             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
062600         END-IF
062700         IF T-PROMO-MAX-AGE (PROMO-IX) NOT = 0
062800                 AND WS-CUST-AGE > T-PROMO-MAX-AGE (PROMO-IX)
062900             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
063000         END-IF
063100     END-IF.
063200
063300     IF T-PROMO-TARGET-GENDER (PROMO-IX) NOT = SPACE
063400         MOVE T-PROMO-TARGET-GENDER (PROMO-IX) TO WS-FOLD-1
063500         MOVE CUST-GENDER OF WS-CUST-OUT TO WS-FOLD-2
063600         PERFORM 2634-FOLD-UPPER THRU 2634-FOLD-UPPER-FIN
063700         IF WS-FOLD-1 NOT = WS-FOLD-2
063800             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
063900         END-IF
064000     END-IF.
064100
064200     IF T-PROMO-TARGET-CITY (PROMO-IX) NOT = SPACES
064300         MOVE T-PROMO-TARGET-CITY (PROMO-IX) TO WS-FOLD-1
064400         MOVE CUST-CITY OF WS-CUST-OUT TO WS-FOLD-2
064500         PERFORM 2634-FOLD-UPPER THRU 2634-FOLD-UPPER-FIN
064600         IF WS-FOLD-1 NOT = WS-FOLD-2
064700             GO TO 2630-PROMO-APLICA-CLIENTE-FIN
064800         END-IF
064900     END-IF.
065000
065100     MOVE 'Y' TO WS-PROMO-OK-SW.
065200
065300 2630-PROMO-APLICA-CLIENTE-FIN.
065400     EXIT.
065500*----------------------------------------------------------------*
065600*  2632-TIER-RANK TURNS A TIER CODE INTO ITS NUMERIC RANK -       *
065700*  BR=1 SL=2 GD=3 PL=4 DM=5 - SO A CUSTOMER'S TIER CAN BE TESTED  *
065800*  AGAINST A PROMOTION'S MINIMUM.  AN UNRECOGNIZED OR BLANK CODE  *
065900*  RANKS ZERO, WHICH ALWAYS FAILS A SET MINIMUM.                 *
066000*----------------------------------------------------------------*
066100 2632-TIER-RANK.
066200
066300     EVALUATE WS-TIER-CODE-WORK
066400         WHEN 'BR'  MOVE 1 TO WS-TIER-RANK-WORK
066500         WHEN 'SL'  MOVE 2 TO WS-TIER-RANK-WORK
066600         WHEN 'GD'  MOVE 3 TO WS-TIER-RANK-WORK
066700         WHEN 'PL'  MOVE 4 TO WS-TIER-RANK-WORK
066800         WHEN 'DM'  MOVE 5 TO WS-TIER-RANK-WORK
066900         WHEN OTHER MOVE 0 TO WS-TIER-RANK-WORK
067000     END-EVALUATE.
067100
067200 2632-TIER-RANK-FIN.
067300     EXIT.
067400*----------------------------------------------------------------*
067500*  2634-FOLD-UPPER - GENDER AND CITY ARE MATCHED CASE-            *
067600*  INSENSITIVE, SO BOTH SIDES ARE FOLDED TO UPPER CASE BY HAND    *
067700*  SINCE THIS SHOP'S COMPILER CARRIES NO UPPER-CASE FUNCTION.     *
067800*----------------------------------------------------------------*
067900 2634-FOLD-UPPER.
068000
068100     INSPECT WS-FOLD-1
068200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
068300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
068400     INSPECT WS-FOLD-2
068500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
068600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
068700
068800 2634-FOLD-UPPER-FIN.
068900     EXIT.
069000*----------------------------------------------------------------*
069100*  2650-APLICAR-PROMOCION - MULTIPLIER IS APPLIED FIRST, WITH    *
069200*  THE RESULT TRUNCATED (NOT ROUNDED) TO A WHOLE POINT, THEN THE *
069300*  FIXED BONUS IS ADDED ON TOP - EITHER, BOTH, OR NEITHER MAY     *
069400*  FIRE DEPENDING ON WHAT THE CATALOG ROW CARRIES.               *
069500*----------------------------------------------------------------*
069600 2650-APLICAR-PROMOCION.
069700
069800     IF T-PROMO-MULTIPLIER (WS-PROMO-FOUND-IX) > 0
069900         COMPUTE WS-POINTS-RAW =
070000             WS-BASE-POINTS * T-PROMO-MULTIPLIER (WS-PROMO-FOUND-IX)
070100         MOVE WS-POINTS-RAW TO WS-FINAL-POINTS
070200     END-IF.
070300
070400     IF T-PROMO-BONUS-FIXED (WS-PROMO-FOUND-IX) > 0
070500         ADD T-PROMO-BONUS-FIXED (WS-PROMO-FOUND-IX)
070600             TO WS-FINAL-POINTS
070700     END-IF.
070800
070900     ADD 1 TO T-PROMO-USAGE-COUNT (WS-PROMO-FOUND-IX).
071000
071100 2650-APLICAR-PROMOCION-FIN.
071200     EXIT.
071300*----------------------------------------------------------------*
071400*  2700-ACTUALIZAR-PUNTOS POSTS THE EARNED POINTS TO THE         *
071500*  CUSTOMER'S LEDGER AND TOUCHES LAST-ACTIVITY, BOTH THROUGH     *
071600*  RWDCUST SO NO TABLE ROW IS EVER WRITTEN DIRECTLY FROM HERE.   *
071700*----------------------------------------------------------------*
071800 2700-ACTUALIZAR-PUNTOS.
071900
072000     MOVE TXN-CUST-ID OF WS-TXN-REC TO LK-CUST-ID-PARM.
072100     MOVE WS-FINAL-POINTS TO LK-POINTS-PARM
072200         TXN-POINTS-EARNED OF WS-TXN-REC.
072300     SET LK-FN-ADD-POINTS TO TRUE.
072400     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
072500
072600     MOVE WS-RUN-DATE TO LK-RUN-DATE-PARM.
072700     SET LK-FN-TOUCH-ACTIVITY TO TRUE.
072800     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
072900
073000     ADD TXN-NET-AMOUNT OF WS-TXN-REC TO WS-TOTAL-NETO.
073100     ADD WS-FINAL-POINTS TO WS-TOTAL-PUNTOS.
073200
073300 2700-ACTUALIZAR-PUNTOS-FIN.
073400     EXIT.
073500*----------------------------------------------------------------*
073600 2800-GRABAR-TRANSACCION.
073700
073800     WRITE RWD-TRANSACTION-RECORD OF SAL-TRANSACCION FROM WS-TXN-REC.
073900     ADD 1 TO WS-TOTAL-POSTEADOS.
074000
074100 2800-GRABAR-TRANSACCION-FIN.
074200     EXIT.
074300*----------------------------------------------------------------*
074400 3000-FINALIZAR-PROGRAMA.
074500
074600     PERFORM 3050-GRABAR-PROMOCIONES
074700        THRU 3050-GRABAR-PROMOCIONES-FIN.
074800
074900     PERFORM 3100-GRABAR-MAESTROS
075000        THRU 3100-GRABAR-MAESTROS-FIN.
075100
075200     PERFORM 3200-CERRAR-ARCHIVOS
075300        THRU 3200-CERRAR-ARCHIVOS-FIN.
075400
075500 3000-FINALIZAR-PROGRAMA-FIN.
075600     EXIT.
075700*----------------------------------------------------------------*
075800*  3050-GRABAR-PROMOCIONES REWRITES THE WHOLE CATALOG SO THE     *
075900*  USAGE COUNTS BUMPED DURING THE RUN ARE NOT LOST BY TOMORROW.  *
076000*----------------------------------------------------------------*
076100 3050-GRABAR-PROMOCIONES.
076200
076300     IF WS-PROMO-TBL-CNT = 0
076400         GO TO 3050-GRABAR-PROMOCIONES-FIN
076500     END-IF.
076600
076700     OPEN OUTPUT ENT-PROMOCIONES.
076800     SET PROMO-IX TO 1.
076900     PERFORM 3060-ESCRIBIR-PROMOCION
077000        THRU 3060-ESCRIBIR-PROMOCION-FIN
077100        UNTIL PROMO-IX > WS-PROMO-TBL-CNT.
077200     CLOSE ENT-PROMOCIONES.
077300
077400 3050-GRABAR-PROMOCIONES-FIN.
077500     EXIT.
077600*----------------------------------------------------------------*
077700 3060-ESCRIBIR-PROMOCION.
077800
077900     WRITE RWD-PROMOTION-RECORD FROM T-PROMO-REC (PROMO-IX).
078000     SET PROMO-IX UP BY 1.
078100
078200 3060-ESCRIBIR-PROMOCION-FIN.
078300     EXIT.
078400*----------------------------------------------------------------*
078500 3100-GRABAR-MAESTROS.
078600
078700     SET LK-FN-SAVE TO TRUE.
078800     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
078900
079000 3100-GRABAR-MAESTROS-FIN.
079100     EXIT.
079200*----------------------------------------------------------------*
079300 3200-CERRAR-ARCHIVOS.
079400
079500     CLOSE ENT-TRANSACCION.
079600     CLOSE SAL-TRANSACCION.
079700     CLOSE SAL-ERRORES.
079800
079900     IF NOT FS-TRANSACCION-OK
080000         DISPLAY 'ERROR AL CERRAR ARCHIVO TRANSACCIONES: '
080100             FS-TRANSACCION
080200     END-IF.
080300
080400     IF NOT FS-SALIDA-OK
080500         DISPLAY 'ERROR AL CERRAR ARCHIVO SALIDA: ' FS-SALIDA
080600     END-IF.
080700
080800     IF NOT FS-ERRORES-OK
080900         DISPLAY 'ERROR AL CERRAR ARCHIVO ERRORES: ' FS-ERRORES
081000     END-IF.
081100
081200 3200-CERRAR-ARCHIVOS-FIN.
081300     EXIT.
