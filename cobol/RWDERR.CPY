000100 01  RWD-ERROR-LINE.
000200     05  ERR-RECORD-TYPE               PIC X(12).
000300     05  ERR-KEY                       PIC X(20).
000400     05  ERR-REASON                    PIC X(40).
000500     05  ERR-DETAIL                    PIC X(40).
000600     05  FILLER                        PIC X(20).
