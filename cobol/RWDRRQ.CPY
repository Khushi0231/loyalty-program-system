000100 01  RWD-REDEMPTION-REQUEST.
000200     05  RRQ-CUST-ID                   PIC 9(09).
000300     05  RRQ-REWARD-ID                 PIC 9(09).
000400     05  RRQ-ACTION                    PIC X(02).
000500         88  RRQ-ACTION-REDEEM             VALUE 'RD'.
000600         88  RRQ-ACTION-CANCEL             VALUE 'CN'.
000700     05  RRQ-CHANNEL                   PIC X(02).
000800         88  RRQ-CHANNEL-ONLINE            VALUE 'ON'.
000900         88  RRQ-CHANNEL-IN-STORE          VALUE 'IS'.
001000         88  RRQ-CHANNEL-MOBILE-APP        VALUE 'MA'.
001100         88  RRQ-CHANNEL-PHONE             VALUE 'PH'.
001200         88  RRQ-CHANNEL-KIOSK             VALUE 'KI'.
001300     05  FILLER                        PIC X(08).
