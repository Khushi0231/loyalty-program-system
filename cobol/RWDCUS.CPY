000100 01  RWD-CUSTOMER-RECORD.
000200     05  CUST-ID                       PIC 9(09).
000300     05  CUST-CODE                     PIC X(10).
000400     05  CUST-FIRST-NAME               PIC X(20).
000500     05  CUST-LAST-NAME                PIC X(20).
000600     05  CUST-EMAIL                    PIC X(40).
000700     05  CUST-DOB                      PIC 9(08).
000800     05  CUST-DOB-BRK REDEFINES CUST-DOB.
000900         10  CUST-DOB-CC               PIC 9(02).
001000         10  CUST-DOB-YY                PIC 9(02).
001100         10  CUST-DOB-MM               PIC 9(02).
001200         10  CUST-DOB-DD               PIC 9(02).
001300     05  CUST-STATUS                   PIC X(02).
001400         88  CUST-STATUS-ACTIVE            VALUE 'AC'.
001500         88  CUST-STATUS-INACTIVE          VALUE 'IN'.
001600         88  CUST-STATUS-SUSPENDED         VALUE 'SU'.
001700         88  CUST-STATUS-PENDING           VALUE 'PV'.
001800     05  CUST-TIER                     PIC X(02).
001900         88  CUST-TIER-BRONZE              VALUE 'BR'.
002000         88  CUST-TIER-SILVER              VALUE 'SL'.
002100         88  CUST-TIER-GOLD                VALUE 'GD'.
002200         88  CUST-TIER-PLATINUM             VALUE 'PL'.
002300         88  CUST-TIER-DIAMOND              VALUE 'DM'.
002400     05  CUST-GENDER                   PIC X(01).
002500     05  CUST-CITY                     PIC X(20).
002600     05  CUST-ENROLL-DATE              PIC 9(08).
002700     05  CUST-LAST-ACTIVITY            PIC 9(08).
002800     05  FILLER                        PIC X(02).
