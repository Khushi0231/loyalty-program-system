000100 01  RWD-REWARD-RECORD.
000200     05  RWD-ID                        PIC 9(09).
000300     05  RWD-CODE                      PIC X(16).
000400     05  RWD-NAME                      PIC X(30).
000500     05  RWD-TYPE                      PIC X(02).
000600         88  RWD-TYPE-DISCOUNT             VALUE 'DC'.
000700         88  RWD-TYPE-FREE-PRODUCT         VALUE 'FP'.
000800         88  RWD-TYPE-CASHBACK             VALUE 'CB'.
000900         88  RWD-TYPE-GIFT-CARD            VALUE 'GC'.
001000     05  RWD-STATUS                    PIC X(02).
001100         88  RWD-STATUS-ACTIVE             VALUE 'AC'.
001200         88  RWD-STATUS-INACTIVE           VALUE 'IN'.
001300         88  RWD-STATUS-EXPIRED            VALUE 'EX'.
001400         88  RWD-STATUS-OUT-OF-STOCK       VALUE 'OS'.
001500         88  RWD-STATUS-ARCHIVED           VALUE 'AR'.
001600     05  RWD-POINTS-REQUIRED           PIC 9(09).
001700     05  RWD-CASH-VALUE                PIC S9(08)V99.
001800     05  RWD-QUANTITY                  PIC 9(07).
001900     05  RWD-QTY-REDEEMED              PIC 9(07).
002000     05  RWD-STOCK-BRK REDEFINES RWD-QTY-REDEEMED.
002100         10  RWD-QTY-REDEEMED-HUNDREDS PIC 9(05).
002200         10  RWD-QTY-REDEEMED-UNITS    PIC 9(02).
002300     05  RWD-START-DATE                PIC 9(08).
002400     05  RWD-EXPIRY-DATE               PIC 9(08).
002500     05  FILLER                        PIC X(02).
