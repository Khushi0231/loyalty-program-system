000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDDATV.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDDATV.
000600 AUTHOR. SENEN URDANETA.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 05/11/1989.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    05/11/89  S.URDANETA    RP-0011  ORIGINAL - CALENDAR DATE   *
001400*               CHECKER AND PROMOTION/REWARD WINDOW TEST, PULLED *
001500*               OUT OF THE OLD CLVALFEC DISCOUNT-DATE STUB AND    *
001600*               FINALLY FINISHED.  CLVALFEC NEVER GOT PAST THE   *
001700*               1000- PARAGRAPH STUB.                            *
001800*    30/03/90  R.GARCIA      RP-0015  ADD LEAP-YEAR TEST FOR     *
001900*               FEBRUARY, CENTURY YEARS WERE COMING OUT WRONG.    *
002000*    19/09/92  C.PERDIGUERA  RP-0024  ADD WINDOW-CHECK FUNCTION  *
002100*               SO RWDRDM CAN TEST A REWARD'S START/EXPIRY PAIR. *
002200*    14/02/99  N.BERGE       RP-0044  Y2K - FOUR-DIGIT CCYY      *
002300*               THROUGHOUT, DROPPED THE OLD TWO-DIGIT AAAA-I.     *
002400*    02/08/01  R.BALSIMELLI  RP-0051  ADD ZERO-DATE SHORTCUT SO  *
002500*               AN UNSET START OR EXPIRY (ZERO) NEVER FAILS THE  *
002600*               WINDOW TEST - MATCHES THE CATALOG CONVENTION     *
002700*               THAT A ZERO DATE MEANS NO BOUND.                 *
002800*----------------------------------------------------------------*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*----------------------------------------------------------------*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  WS-DATE-WORK-AREA.
003700     05  WS-CHECK-DATE                  PIC 9(08).
003800     05  WS-CHECK-DATE-BRK REDEFINES WS-CHECK-DATE.
003900         10  WS-CHK-CCYY                 PIC 9(04).
004000         10  WS-CHK-MM                   PIC 9(02).
004100         10  WS-CHK-DD                   PIC 9(02).
004200     05  WS-START-DATE-BRK REDEFINES WS-CHECK-DATE.
004300         10  FILLER                      PIC X(08).
004400
004500 01  WS-WINDOW-WORK-AREA.
004600     05  WS-WIN-START                   PIC 9(08).
004700     05  WS-WIN-START-BRK REDEFINES WS-WIN-START.
004800         10  FILLER                      PIC X(08).
004900     05  WS-WIN-END                     PIC 9(08).
005000     05  WS-WIN-END-BRK REDEFINES WS-WIN-END.
005100         10  WS-WEND-CCYY                PIC 9(04).
005200         10  FILLER                      PIC X(04).
005300
005400 01  WS-CALENDAR-TABLE-AREA.
005500     05  WS-DIM-TBL.
005600         10  WS-DIM-ENTRY PIC 9(02) COMP OCCURS 12 TIMES
005700             VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.
005800     05  WS-MAX-DAY                      PIC 9(02) COMP VALUE 0.
005900
006000 01  WS-LEAP-TEST-AREA.
006100     05  WS-LEAP-REM-4                   PIC 9(04) COMP VALUE 0.
006200     05  WS-LEAP-REM-100                 PIC 9(04) COMP VALUE 0.
006300     05  WS-LEAP-REM-400                 PIC 9(04) COMP VALUE 0.
006400     05  WS-LEAP-SW                      PIC X(01) VALUE 'N'.
006500         88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
006600
006700*----------------------------------------------------------------*
006800 LINKAGE SECTION.
006900 01  LK-DATV-REQUEST.
007000     05  LK-FUNCTION-CDE                PIC X(02).
007100         88  LK-FN-VALIDATE-DATE             VALUE 'VD'.
007200         88  LK-FN-CHECK-WINDOW              VALUE 'WD'.
007300     05  LK-TEST-DATE                   PIC 9(08).
007400     05  LK-WINDOW-START                PIC 9(08).
007500     05  LK-WINDOW-END                  PIC 9(08).
007600     05  LK-VALID-SW                    PIC X(01).
007700         88  LK-DATE-VALID                   VALUE 'Y'.
007800         88  LK-DATE-NOT-VALID               VALUE 'N'.
007900     05  LK-ERROR-REASON                PIC X(40).
008000*----------------------------------------------------------------*
008100 PROCEDURE DIVISION USING LK-DATV-REQUEST.
008200*----------------------------------------------------------------*
008300     EVALUATE TRUE
008400         WHEN LK-FN-VALIDATE-DATE
008500             PERFORM 1000-VALIDATE-DATE THRU 1000-VALIDATE-DATE-FIN
008600         WHEN LK-FN-CHECK-WINDOW
008700             PERFORM 2000-CHECK-WINDOW THRU 2000-CHECK-WINDOW-FIN
008800         WHEN OTHER
008900             SET LK-DATE-NOT-VALID TO TRUE
009000             MOVE 'UNKNOWN DATE FUNCTION CODE' TO LK-ERROR-REASON
009100     END-EVALUATE.
009200     GOBACK.
009300*----------------------------------------------------------------*
009400*  1000-VALIDATE-DATE CHECKS THAT A CCYYMMDD FIELD IS A REAL      *
009500*  CALENDAR DATE - MONTH IN RANGE, DAY IN RANGE FOR THE MONTH,    *
009600*  FEBRUARY RESPECTING THE LEAP-YEAR RULE.                        *
009700*----------------------------------------------------------------*
009800 1000-VALIDATE-DATE.
009900     SET LK-DATE-VALID TO TRUE.
010000     MOVE SPACES TO LK-ERROR-REASON.
010100     MOVE LK-TEST-DATE TO WS-CHECK-DATE.
010200     IF WS-CHK-MM < 1 OR WS-CHK-MM > 12
010300         SET LK-DATE-NOT-VALID TO TRUE
010400         MOVE 'MONTH OUT OF RANGE' TO LK-ERROR-REASON
010500         GO TO 1000-VALIDATE-DATE-FIN
010600     END-IF.
010700     PERFORM 1100-TEST-LEAP-YEAR THRU 1100-TEST-LEAP-YEAR-FIN.
010800     MOVE WS-DIM-ENTRY (WS-CHK-MM) TO WS-MAX-DAY.
010900     IF WS-CHK-MM = 2 AND WS-IS-LEAP-YEAR
011000         MOVE 29 TO WS-MAX-DAY
011100     END-IF.
011200     IF WS-CHK-DD < 1 OR WS-CHK-DD > WS-MAX-DAY
011300         SET LK-DATE-NOT-VALID TO TRUE
011400         MOVE 'DAY OUT OF RANGE FOR MONTH' TO LK-ERROR-REASON
011500     END-IF.
011600 1000-VALIDATE-DATE-FIN.
011700     EXIT.
011800*----------------------------------------------------------------*
011900 1100-TEST-LEAP-YEAR.
012000     SET WS-LEAP-SW TO 'N'.
012100     DIVIDE WS-CHK-CCYY BY 4 GIVING WS-LEAP-REM-4
012200         REMAINDER WS-LEAP-REM-4.
012300     IF WS-LEAP-REM-4 NOT = 0
012400         GO TO 1100-TEST-LEAP-YEAR-FIN
012500     END-IF.
012600     DIVIDE WS-CHK-CCYY BY 100 GIVING WS-LEAP-REM-100
012700         REMAINDER WS-LEAP-REM-100.
012800     IF WS-LEAP-REM-100 NOT = 0
012900         SET WS-IS-LEAP-YEAR TO TRUE
013000         GO TO 1100-TEST-LEAP-YEAR-FIN
013100     END-IF.
013200     DIVIDE WS-CHK-CCYY BY 400 GIVING WS-LEAP-REM-400
013300         REMAINDER WS-LEAP-REM-400.
013400     IF WS-LEAP-REM-400 = 0
013500         SET WS-IS-LEAP-YEAR TO TRUE
013600     END-IF.
013700 1100-TEST-LEAP-YEAR-FIN.
013800     EXIT.
013900*----------------------------------------------------------------*
014000*  2000-CHECK-WINDOW TESTS LK-TEST-DATE FALLS ON OR BETWEEN       *
014100*  LK-WINDOW-START AND LK-WINDOW-END, INCLUSIVE.  A WINDOW BOUND  *
014200*  OF ZERO MEANS THE CATALOG ROW CARRIES NO LIMIT ON THAT SIDE,   *
014300*  SO THAT SIDE OF THE TEST IS SKIPPED.                          *
014400*----------------------------------------------------------------*
014500 2000-CHECK-WINDOW.
014600     SET LK-DATE-VALID TO TRUE.
014700     MOVE SPACES TO LK-ERROR-REASON.
014800     MOVE LK-WINDOW-START TO WS-WIN-START.
014900     MOVE LK-WINDOW-END TO WS-WIN-END.
015000     IF WS-WIN-START NOT = 0
015100         IF LK-TEST-DATE < WS-WIN-START
015200             SET LK-DATE-NOT-VALID TO TRUE
015300             MOVE 'DATE IS BEFORE WINDOW START' TO LK-ERROR-REASON
015400             GO TO 2000-CHECK-WINDOW-FIN
015500         END-IF
015600     END-IF.
015700     IF WS-WIN-END NOT = 0
015800         IF LK-TEST-DATE > WS-WIN-END
015900             SET LK-DATE-NOT-VALID TO TRUE
016000             MOVE 'DATE IS AFTER WINDOW END' TO LK-ERROR-REASON
016100         END-IF
016200     END-IF.
016300 2000-CHECK-WINDOW-FIN.
016400     EXIT.
