000100 01  RWD-TRANSACTION-RECORD.
000200     05  TXN-CODE                      PIC X(16).
000300     05  TXN-CUST-ID                   PIC 9(09).
000400     05  TXN-AMOUNT                    PIC S9(08)V99.
000500     05  TXN-DISCOUNT                  PIC S9(08)V99.
000600     05  TXN-NET-AMOUNT                PIC S9(08)V99.
000700     05  TXN-DATE                      PIC 9(08).
000800     05  TXN-DATE-BRK REDEFINES TXN-DATE.
000900         10  TXN-DATE-CCYY             PIC 9(04).
001000         10  TXN-DATE-MM               PIC 9(02).
001100         10  TXN-DATE-DD               PIC 9(02).
001200     05  TXN-TYPE                      PIC X(02).
001300         88  TXN-TYPE-PURCHASE             VALUE 'PU'.
001400         88  TXN-TYPE-RETURN               VALUE 'RT'.
001500         88  TXN-TYPE-EXCHANGE             VALUE 'EX'.
001600         88  TXN-TYPE-PRICE-ADJ            VALUE 'PA'.
001700         88  TXN-TYPE-MANUAL-ADJ           VALUE 'MA'.
001800     05  TXN-STATUS                    PIC X(02).
001900         88  TXN-STATUS-PENDING            VALUE 'PE'.
002000         88  TXN-STATUS-COMPLETED          VALUE 'CO'.
002100         88  TXN-STATUS-CANCELLED          VALUE 'CA'.
002200         88  TXN-STATUS-REFUNDED           VALUE 'RF'.
002300         88  TXN-STATUS-VOIDED             VALUE 'VO'.
002400     05  TXN-STORE-CODE                PIC X(08).
002500     05  TXN-POINTS-EARNED             PIC 9(09).
002600     05  FILLER                        PIC X(16).
