000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDCUST.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDCUST.
000600 AUTHOR. RICARDO BALSIMELLI.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 04/17/1989.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    04/17/89  R.BALSIMELLI  RP-0010  ORIGINAL - TABLE-LOAD      *
001400*               REPLACEMENT FOR THE OLD VSAM-KEYED MAESTARJ      *
001500*               CARD LOOKUP.  MEMBER AND POINTS MASTERS ARE      *
001600*               SMALL REFERENCE FILES SO THEY ARE LOADED ONCE    *
001700*               AND SEARCHED IN MEMORY FOR THE WHOLE RUN.        *
001800*    05/02/90  C.PERDIGUERA  RP-0014  ADD ENROLL FUNCTION SO     *
001900*               RWDENR CAN INSERT A NEW MEMBER INTO THE SAME     *
002000*               TABLE THE POSTING AND REDEMPTION RUNS SEARCH.    *
002100*    11/09/91  R.GARCIA      RP-0021  ADD POINTS-LEDGER          *
002200*               INVARIANT PARAGRAPHS (ADD/REDEEM/ADJUST/EXPIRE). *
002300*    23/01/93  S.URDANETA    RP-0029  ADD SAVE FUNCTION TO       *
002400*               REWRITE BOTH MASTERS AT END OF RUN.              *
002500*    14/02/99  N.BERGE       RP-0044  Y2K - CCYY DATE FIELDS     *
002600*               THROUGHOUT, NO MORE TWO-DIGIT YEAR COMPARES.     *
002700*    19/06/03  R.BALSIMELLI  RP-0058  RAISE TABLE SIZE TO 5000   *
002800*               MEMBERS, PROGRAM WAS ABENDING ON THE YEAR-END    *
002900*               ENROLLMENT SPIKE.                                *
003000*    08/11/05  N.BERGE       RP-0066  SPLIT THE CUSTOMER AND     *
003100*               POINTS OUTPUT AREAS OUT OF LK-CUST-REQUEST, A    *
003200*               01-LEVEL CANNOT NEST UNDER A GROUP ITEM.         *
003300*    22/11/05  N.BERGE       RP-0067  LK-CUST-OUT AND LK-PTS-OUT *
003400*               NOW CARRY THEIR OWN FIELDS DIRECTLY INSTEAD OF   *
003500*               COPYING RWDCUS/RWDPTS - A COPYBOOK THAT OPENS    *
003600*               WITH ITS OWN 01 CANNOT SIT UNDER ANOTHER 01 AND  *
003700*               STILL BE REACHED BY AN OF-QUALIFIED REFERENCE.   *
003800*    19/03/08  R.GARCIA      RP-0072  2200-ENROLL-CUSTOMER NOW   *
003900*               INSERTS THE NEW MEMBER IN T-CUST-ID ORDER -      *
004000*               AN ENROLLMENT FILE WITH IDS OUT OF SEQUENCE WAS  *
004100*               SILENTLY BREAKING 9000-BINARY-SEARCH FOR EVERY   *
004200*               MEMBER LOADED BEHIND THE OUT-OF-ORDER ROW.        *
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CUSTOMER-MASTER
005100         ASSIGN TO CUSTMAST
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-CUSTOMER.
005400     SELECT POINTS-MASTER
005500         ASSIGN TO PTSMAST
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-POINTS.
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CUSTOMER-MASTER.
006200     COPY RWDCUS.
006300 FD  POINTS-MASTER.
006400     COPY RWDPTS.
006500*----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700 01  FS-STATUS-AREA.
006800     05  FS-CUSTOMER                   PIC X(02).
006900         88  FS-CUSTOMER-OK                VALUE '00'.
007000         88  FS-CUSTOMER-EOF                VALUE '10'.
007100     05  FS-POINTS                     PIC X(02).
007200         88  FS-POINTS-OK                   VALUE '00'.
007300         88  FS-POINTS-EOF                   VALUE '10'.
007400
007500 01  WS-TABLE-LOADED-SW                PIC X(01) VALUE 'N'.
007600     88  TABLE-IS-LOADED                    VALUE 'Y'.
007700
007800 01  WS-CUST-TABLE-AREA.
007900     05  WS-CUST-TBL-CNT                PIC 9(05) COMP.
008000     05  WS-CUST-TABLE OCCURS 5000 TIMES
008100             ASCENDING KEY IS T-CUST-ID
008200             INDEXED BY CUST-IX.
008300         10  T-CUST-REC.
008400             15  T-CUST-ID              PIC 9(09).
008500             15  T-CUST-CODE            PIC X(10).
008600             15  T-CUST-FIRST-NAME      PIC X(20).
008700             15  T-CUST-LAST-NAME       PIC X(20).
008800             15  T-CUST-EMAIL           PIC X(40).
008900             15  T-CUST-DOB             PIC 9(08).
009000             15  T-CUST-STATUS          PIC X(02).
009100             15  T-CUST-TIER            PIC X(02).
009200             15  T-CUST-GENDER          PIC X(01).
009300             15  T-CUST-CITY            PIC X(20).
009400             15  T-CUST-ENROLL-DATE     PIC 9(08).
009500             15  T-CUST-LAST-ACTIVITY   PIC 9(08).
009600             15  FILLER                 PIC X(02).
009700         10  T-PTS-REC.
009800             15  T-PTS-EARNED           PIC S9(09).
009900             15  T-PTS-REDEEMED         PIC S9(09).
010000             15  T-PTS-EXPIRED          PIC S9(09).
010100             15  T-PTS-ADJUSTED         PIC S9(09).
010200             15  T-PTS-CURRENT-BAL      PIC S9(09).
010300             15  T-PTS-BAL-TEST REDEFINES T-PTS-CURRENT-BAL.
010400                 20  T-PTS-BAL-SIGN       PIC X(01).
010500                 20  T-PTS-BAL-DIGITS     PIC 9(08).
010600             15  T-PTS-LIFETIME         PIC S9(09).
010700             15  T-PTS-STATUS           PIC X(02).
010800             15  FILLER                 PIC X(10).
010900         10  T-ROW-ALT-KEY REDEFINES T-PTS-REC.
011000             15  T-ROW-ALT-TIER-RANK     PIC X(02).
011100             15  FILLER                  PIC X(73).
011200
011300 01  WS-RUN-DATE-AREA.
011400     05  WS-RUN-DATE                    PIC 9(08) VALUE ZEROES.
011500     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
011600         10  WS-RUN-CCYY                 PIC 9(04).
011700         10  WS-RUN-MM                   PIC 9(02).
011800         10  WS-RUN-DD                   PIC 9(02).
011900
012000 01  WS-AMOUNT-TEST-AREA.
012100     05  WS-DELTA-POINTS                PIC S9(09) COMP VALUE 0.
012200     05  WS-DELTA-TEST REDEFINES WS-DELTA-POINTS.
012300         10  WS-DELTA-SIGN-BYTE          PIC X(01).
012400         10  FILLER                      PIC X(03).
012500     05  WS-ABS-DELTA                   PIC S9(09) COMP VALUE 0.
012600
012700 01  WS-SUB                            PIC 9(05) COMP VALUE 0.
012800 01  WS-LOW                            PIC 9(05) COMP VALUE 0.
012900 01  WS-HIGH                           PIC 9(05) COMP VALUE 0.
013000 01  WS-MID                            PIC 9(05) COMP VALUE 0.
013100 01  WS-FOUND-IX                       PIC 9(05) COMP VALUE 0.
013200*----------------------------------------------------------------*
013300*  WS-INS-IX/WS-SHIFT-IX SUPPORT 2200-ENROLL-CUSTOMER'S KEY-     *
013400*  ORDER INSERT - 9000-BINARY-SEARCH DEPENDS ON T-CUST-ID STAYING*
013500*  ASCENDING ACROSS THE WHOLE TABLE, SO A NEW ROW CANNOT JUST BE *
013600*  TACKED ON AT WS-CUST-TBL-CNT UNLESS ITS ID IS THE HIGHEST ONE *
013700*  SEEN SO FAR.                                                  *
013800*----------------------------------------------------------------*
013900 01  WS-INS-IX                         PIC 9(05) COMP VALUE 0.
014000 01  WS-SHIFT-IX                       PIC 9(05) COMP VALUE 0.
014100
014200*----------------------------------------------------------------*
014300 LINKAGE SECTION.
014400 01  LK-CUST-REQUEST.
014500     05  LK-FUNCTION-CDE                PIC X(02).
014600         88  LK-FN-LOAD                     VALUE 'LD'.
014700         88  LK-FN-LOOKUP-ID                VALUE 'LK'.
014800         88  LK-FN-LOOKUP-EMAIL             VALUE 'LE'.
014900         88  LK-FN-ENROLL                   VALUE 'EN'.
015000         88  LK-FN-ADD-POINTS                VALUE 'AP'.
015100         88  LK-FN-REDEEM-POINTS            VALUE 'RP'.
015200         88  LK-FN-ADJUST-POINTS            VALUE 'JP'.
015300         88  LK-FN-EXPIRE-POINTS            VALUE 'XP'.
015400         88  LK-FN-TOUCH-ACTIVITY            VALUE 'TA'.
015500         88  LK-FN-SAVE                     VALUE 'SV'.
015600     05  LK-RUN-DATE-PARM                PIC 9(08).
015700     05  LK-CUST-ID-PARM                 PIC 9(09).
015800     05  LK-EMAIL-PARM                   PIC X(40).
015900     05  LK-POINTS-PARM                  PIC S9(09).
016000     05  LK-FOUND-SW                     PIC X(01).
016100         88  LK-FOUND                        VALUE 'Y'.
016200         88  LK-NOT-FOUND                    VALUE 'N'.
016300     05  LK-ERROR-SW                     PIC X(01).
016400         88  LK-NO-ERROR                     VALUE 'N'.
016500         88  LK-HAS-ERROR                    VALUE 'Y'.
016600     05  LK-ERROR-REASON                 PIC X(40).
016700 01  LK-CUST-OUT.
016800     05  CUST-ID                       PIC 9(09).
016900     05  CUST-CODE                     PIC X(10).
017000     05  CUST-FIRST-NAME               PIC X(20).
017100     05  CUST-LAST-NAME                PIC X(20).
017200     05  CUST-EMAIL                    PIC X(40).
017300     05  CUST-DOB                      PIC 9(08).
017400     05  CUST-STATUS                   PIC X(02).
017500         88  CUST-STATUS-ACTIVE            VALUE 'AC'.
017600         88  CUST-STATUS-INACTIVE          VALUE 'IN'.
017700         88  CUST-STATUS-SUSPENDED         VALUE 'SU'.
017800         88  CUST-STATUS-PENDING           VALUE 'PV'.
017900     05  CUST-TIER                     PIC X(02).
018000         88  CUST-TIER-BRONZE              VALUE 'BR'.
018100         88  CUST-TIER-SILVER              VALUE 'SL'.
018200         88  CUST-TIER-GOLD                VALUE 'GD'.
018300         88  CUST-TIER-PLATINUM            VALUE 'PL'.
018400         88  CUST-TIER-DIAMOND             VALUE 'DM'.
018500     05  CUST-GENDER                   PIC X(01).
018600     05  CUST-CITY                     PIC X(20).
018700     05  CUST-ENROLL-DATE              PIC 9(08).
018800     05  CUST-LAST-ACTIVITY            PIC 9(08).
018900     05  FILLER                        PIC X(02).
019000 01  LK-PTS-OUT.
019100     05  PTS-CUST-ID                   PIC 9(09).
019200     05  PTS-EARNED                    PIC S9(09).
019300     05  PTS-REDEEMED                  PIC S9(09).
019400     05  PTS-EXPIRED                   PIC S9(09).
019500     05  PTS-ADJUSTED                  PIC S9(09).
019600     05  PTS-CURRENT-BAL               PIC S9(09).
019700     05  PTS-LIFETIME                  PIC S9(09).
019800     05  PTS-STATUS                    PIC X(02).
019900         88  PTS-STATUS-ACTIVE             VALUE 'AC'.
020000         88  PTS-STATUS-FROZEN             VALUE 'FR'.
020100         88  PTS-STATUS-EXPIRED            VALUE 'EX'.
020200         88  PTS-STATUS-CLOSED             VALUE 'CL'.
020300     05  FILLER                        PIC X(10).
020400*----------------------------------------------------------------*
020500 PROCEDURE DIVISION USING LK-CUST-REQUEST, LK-CUST-OUT, LK-PTS-OUT.
020600*----------------------------------------------------------------*
020700     EVALUATE TRUE
020800         WHEN LK-FN-LOAD
020900             PERFORM 1000-LOAD-TABLES THRU 1000-LOAD-TABLES-FIN
021000         WHEN LK-FN-LOOKUP-ID
021100             PERFORM 2000-LOOKUP-BY-ID THRU 2000-LOOKUP-BY-ID-FIN
021200         WHEN LK-FN-LOOKUP-EMAIL
021300             PERFORM 2100-LOOKUP-BY-EMAIL THRU 2100-LOOKUP-BY-EMAIL-FIN
021400         WHEN LK-FN-ENROLL
021500             PERFORM 2200-ENROLL-CUSTOMER THRU 2200-ENROLL-CUSTOMER-FIN
021600         WHEN LK-FN-ADD-POINTS
021700             PERFORM 2300-ADD-POINTS THRU 2300-ADD-POINTS-FIN
021800         WHEN LK-FN-REDEEM-POINTS
021900             PERFORM 2400-REDEEM-POINTS THRU 2400-REDEEM-POINTS-FIN
022000         WHEN LK-FN-ADJUST-POINTS
022100             PERFORM 2500-ADJUST-POINTS THRU 2500-ADJUST-POINTS-FIN
022200         WHEN LK-FN-EXPIRE-POINTS
022300             PERFORM 2600-EXPIRE-POINTS THRU 2600-EXPIRE-POINTS-FIN
022400         WHEN LK-FN-TOUCH-ACTIVITY
022500             PERFORM 2700-TOUCH-ACTIVITY THRU 2700-TOUCH-ACTIVITY-FIN
022600         WHEN LK-FN-SAVE
022700             PERFORM 3000-SAVE-TABLES THRU 3000-SAVE-TABLES-FIN
022800     END-EVALUATE.
022900     GOBACK.
023000*----------------------------------------------------------------*
023100 1000-LOAD-TABLES.
023200     MOVE LK-RUN-DATE-PARM TO WS-RUN-DATE.
023300     IF TABLE-IS-LOADED
023400         GO TO 1000-LOAD-TABLES-FIN
023500     END-IF.
023600     MOVE ZERO TO WS-CUST-TBL-CNT.
023700     OPEN INPUT CUSTOMER-MASTER.
023800     IF NOT FS-CUSTOMER-OK
023900         GO TO 1000-NO-CUSTOMERS
024000     END-IF.
024100     PERFORM 1010-READ-CUSTOMER THRU 1010-READ-CUSTOMER-FIN
024200         UNTIL FS-CUSTOMER-EOF.
024300     CLOSE CUSTOMER-MASTER.
024400 1000-NO-CUSTOMERS.
024500     OPEN INPUT POINTS-MASTER.
024600     IF FS-POINTS-OK
024700         PERFORM 1020-READ-POINTS THRU 1020-READ-POINTS-FIN
024800             UNTIL FS-POINTS-EOF
024900         CLOSE POINTS-MASTER
025000     END-IF.
025100     SET TABLE-IS-LOADED TO TRUE.
025200 1000-LOAD-TABLES-FIN.
025300     EXIT.
025400*----------------------------------------------------------------*
025500 1010-READ-CUSTOMER.
025600     READ CUSTOMER-MASTER
025700         AT END
025800             SET FS-CUSTOMER-EOF TO TRUE
025900             GO TO 1010-READ-CUSTOMER-FIN
026000     END-READ.
026100     ADD 1 TO WS-CUST-TBL-CNT.
026200     MOVE RWD-CUSTOMER-RECORD TO T-CUST-REC (WS-CUST-TBL-CNT).
026300 1010-READ-CUSTOMER-FIN.
026400     EXIT.
026500*----------------------------------------------------------------*
026600 1020-READ-POINTS.
026700     READ POINTS-MASTER
026800         AT END
026900             SET FS-POINTS-EOF TO TRUE
027000             GO TO 1020-READ-POINTS-FIN
027100     END-READ.
027200     MOVE 1 TO WS-SUB.
027300     PERFORM 1025-MATCH-POINTS-STEP THRU 1025-MATCH-POINTS-STEP-FIN
027400         UNTIL WS-SUB > WS-CUST-TBL-CNT.
027500 1020-READ-POINTS-FIN.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 1025-MATCH-POINTS-STEP.
027900     IF T-CUST-ID (WS-SUB) = PTS-CUST-ID
028000         MOVE RWD-POINTS-RECORD TO T-PTS-REC (WS-SUB)
028100         MOVE WS-CUST-TBL-CNT TO WS-SUB
028200     ELSE
028300         ADD 1 TO WS-SUB
028400     END-IF.
028500 1025-MATCH-POINTS-STEP-FIN.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 2000-LOOKUP-BY-ID.
028900     MOVE 'N' TO LK-ERROR-SW.
029000     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
029100     IF WS-FOUND-IX > 0
029200         SET LK-FOUND TO TRUE
029300         MOVE T-CUST-REC (WS-FOUND-IX) TO LK-CUST-OUT
029400         MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT
029500     ELSE
029600         SET LK-NOT-FOUND TO TRUE
029700     END-IF.
029800 2000-LOOKUP-BY-ID-FIN.
029900     EXIT.
030000*----------------------------------------------------------------*
030100 2100-LOOKUP-BY-EMAIL.
030200     SET LK-NOT-FOUND TO TRUE.
030300     MOVE 0 TO WS-FOUND-IX.
030400     MOVE 1 TO WS-SUB.
030500     PERFORM 2110-EMAIL-SEARCH-STEP THRU 2110-EMAIL-SEARCH-STEP-FIN
030600         UNTIL WS-SUB > WS-CUST-TBL-CNT.
030700     IF LK-FOUND
030800         MOVE T-CUST-REC (WS-FOUND-IX) TO LK-CUST-OUT
030900         MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT
031000     END-IF.
031100 2100-LOOKUP-BY-EMAIL-FIN.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 2110-EMAIL-SEARCH-STEP.
031500     IF T-CUST-EMAIL (WS-SUB) = LK-EMAIL-PARM
031600         SET LK-FOUND TO TRUE
031700         MOVE WS-SUB TO WS-FOUND-IX
031800         MOVE WS-CUST-TBL-CNT TO WS-SUB
031900     ELSE
032000         ADD 1 TO WS-SUB
032100     END-IF.
032200 2110-EMAIL-SEARCH-STEP-FIN.
032300     EXIT.
032400*----------------------------------------------------------------*
032500*  2200-ENROLL-CUSTOMER INSERTS THE NEW MEMBER IN T-CUST-ID      *
032600*  ORDER RATHER THAN JUST TACKING IT ON AT WS-CUST-TBL-CNT - THE *
032700*  APPLICANT'S ID COMES FROM THE ENROLLMENT FILE, NOT FROM A     *
032800*  SEQUENTIAL GENERATOR, SO AN OUT-OF-ORDER APPLICANT WOULD      *
032900*  OTHERWISE BREAK THE ASCENDING-KEY ASSUMPTION 9000-BINARY-     *
033000*  SEARCH RELIES ON FOR EVERY CUSTOMER LOADED AFTER IT.          *
033100*----------------------------------------------------------------*
033200 2200-ENROLL-CUSTOMER.
033300     ADD 1 TO WS-CUST-TBL-CNT.
033400     MOVE WS-CUST-TBL-CNT TO WS-INS-IX.
033500     MOVE WS-CUST-TBL-CNT TO WS-SHIFT-IX.
033600     SUBTRACT 1 FROM WS-SHIFT-IX.
033700     PERFORM 2210-FIND-INSERT-STEP
033800        THRU 2210-FIND-INSERT-STEP-FIN
033900        UNTIL WS-SHIFT-IX < 1
034000           OR T-CUST-ID (WS-SHIFT-IX) NOT > LK-CUST-ID-PARM.
034100     MOVE LK-CUST-OUT
034200         TO T-CUST-REC (WS-INS-IX).
034300     MOVE LK-CUST-ID-PARM TO T-CUST-ID (WS-INS-IX).
034400     MOVE LK-PTS-OUT
034500         TO T-PTS-REC (WS-INS-IX).
034600     SET LK-FOUND TO TRUE.
034700 2200-ENROLL-CUSTOMER-FIN.
034800     EXIT.
034900*----------------------------------------------------------------*
035000 2210-FIND-INSERT-STEP.
035100     MOVE WS-CUST-TABLE (WS-SHIFT-IX) TO WS-CUST-TABLE (WS-INS-IX).
035200     MOVE WS-SHIFT-IX TO WS-INS-IX.
035300     SUBTRACT 1 FROM WS-SHIFT-IX.
035400 2210-FIND-INSERT-STEP-FIN.
035500     EXIT.
035600*----------------------------------------------------------------*
035700 2300-ADD-POINTS.
035800     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
035900     IF WS-FOUND-IX = 0
036000         SET LK-NOT-FOUND TO TRUE
036100         GO TO 2300-ADD-POINTS-FIN
036200     END-IF.
036300     IF LK-POINTS-PARM > 0
036400         ADD LK-POINTS-PARM TO T-PTS-EARNED (WS-FOUND-IX)
036500         ADD LK-POINTS-PARM TO T-PTS-CURRENT-BAL (WS-FOUND-IX)
036600         ADD LK-POINTS-PARM TO T-PTS-LIFETIME (WS-FOUND-IX)
036700     END-IF.
036800     MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT.
036900     SET LK-FOUND TO TRUE.
037000 2300-ADD-POINTS-FIN.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 2400-REDEEM-POINTS.
037400     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
037500     IF WS-FOUND-IX = 0
037600         SET LK-NOT-FOUND TO TRUE
037700         GO TO 2400-REDEEM-POINTS-FIN
037800     END-IF.
037900     IF LK-POINTS-PARM > 0
038000             AND T-PTS-CURRENT-BAL (WS-FOUND-IX) >= LK-POINTS-PARM
038100         ADD LK-POINTS-PARM TO T-PTS-REDEEMED (WS-FOUND-IX)
038200         SUBTRACT LK-POINTS-PARM
038300             FROM T-PTS-CURRENT-BAL (WS-FOUND-IX)
038400         SET LK-NO-ERROR TO TRUE
038500     ELSE
038600         SET LK-HAS-ERROR TO TRUE
038700         MOVE 'INSUFFICIENT POINTS' TO LK-ERROR-REASON
038800     END-IF.
038900     MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT.
039000     SET LK-FOUND TO TRUE.
039100 2400-REDEEM-POINTS-FIN.
039200     EXIT.
039300*----------------------------------------------------------------*
039400*  2500-ADJUST-POINTS - PTS-ADJUSTED ACCUMULATES THE ABSOLUTE     *
039500*  SIZE OF EVERY ADJUSTMENT, UP OR DOWN, SO IT READS AS A TOTAL   *
039600*  MOVEMENT FIGURE ON THE MONTH-END LEDGER RECONCILIATION.       *
039700*----------------------------------------------------------------*
039800 2500-ADJUST-POINTS.
039900     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
040000     IF WS-FOUND-IX = 0
040100         SET LK-NOT-FOUND TO TRUE
040200         GO TO 2500-ADJUST-POINTS-FIN
040300     END-IF.
040400     MOVE LK-POINTS-PARM TO WS-DELTA-POINTS.
040500     IF WS-DELTA-POINTS < 0
040600             AND (T-PTS-CURRENT-BAL (WS-FOUND-IX)
040700                  + WS-DELTA-POINTS) < 0
040800         SET LK-HAS-ERROR TO TRUE
040900         MOVE 'ADJUSTMENT EXCEEDS BALANCE' TO LK-ERROR-REASON
041000     ELSE
041100         IF WS-DELTA-POINTS < 0
041200             COMPUTE WS-ABS-DELTA = ZERO - WS-DELTA-POINTS
041300         ELSE
041400             MOVE WS-DELTA-POINTS TO WS-ABS-DELTA
041500         END-IF
041600         ADD WS-ABS-DELTA TO T-PTS-ADJUSTED (WS-FOUND-IX)
041700         ADD WS-DELTA-POINTS TO T-PTS-CURRENT-BAL (WS-FOUND-IX)
041800         SET LK-NO-ERROR TO TRUE
041900     END-IF.
042000     MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT.
042100     SET LK-FOUND TO TRUE.
042200 2500-ADJUST-POINTS-FIN.
042300     EXIT.
042400*----------------------------------------------------------------*
042500 2600-EXPIRE-POINTS.
042600     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
042700     IF WS-FOUND-IX = 0
042800         SET LK-NOT-FOUND TO TRUE
042900         GO TO 2600-EXPIRE-POINTS-FIN
043000     END-IF.
043100     IF LK-POINTS-PARM > 0
043200             AND (T-PTS-CURRENT-BAL (WS-FOUND-IX) -
043300                  T-PTS-EXPIRED (WS-FOUND-IX)) >= LK-POINTS-PARM
043400         ADD LK-POINTS-PARM TO T-PTS-EXPIRED (WS-FOUND-IX)
043500         SUBTRACT LK-POINTS-PARM
043600             FROM T-PTS-CURRENT-BAL (WS-FOUND-IX)
043700         SET LK-NO-ERROR TO TRUE
043800     ELSE
043900         SET LK-HAS-ERROR TO TRUE
044000         MOVE 'EXPIRE EXCEEDS AVAILABLE BALANCE' TO LK-ERROR-REASON
044100     END-IF.
044200     MOVE T-PTS-REC (WS-FOUND-IX) TO LK-PTS-OUT.
044300     SET LK-FOUND TO TRUE.
044400 2600-EXPIRE-POINTS-FIN.
044500     EXIT.
044600*----------------------------------------------------------------*
044700 2700-TOUCH-ACTIVITY.
044800     PERFORM 9000-BINARY-SEARCH THRU 9000-BINARY-SEARCH-FIN.
044900     IF WS-FOUND-IX > 0
045000         MOVE LK-RUN-DATE-PARM
045100             TO T-CUST-LAST-ACTIVITY (WS-FOUND-IX)
045200         SET LK-FOUND TO TRUE
045300     ELSE
045400         SET LK-NOT-FOUND TO TRUE
045500     END-IF.
045600 2700-TOUCH-ACTIVITY-FIN.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 3000-SAVE-TABLES.
046000     OPEN OUTPUT CUSTOMER-MASTER.
046100     OPEN OUTPUT POINTS-MASTER.
046200     MOVE 1 TO WS-SUB.
046300     PERFORM 3010-WRITE-ONE-ROW THRU 3010-WRITE-ONE-ROW-FIN
046400         UNTIL WS-SUB > WS-CUST-TBL-CNT.
046500     CLOSE CUSTOMER-MASTER.
046600     CLOSE POINTS-MASTER.
046700 3000-SAVE-TABLES-FIN.
046800     EXIT.
046900*----------------------------------------------------------------*
047000 3010-WRITE-ONE-ROW.
047100     WRITE RWD-CUSTOMER-RECORD FROM T-CUST-REC (WS-SUB).
047200     WRITE RWD-POINTS-RECORD FROM T-PTS-REC (WS-SUB).
047300     ADD 1 TO WS-SUB.
047400 3010-WRITE-ONE-ROW-FIN.
047500     EXIT.
047600*----------------------------------------------------------------*
047700*  9000-BINARY-SEARCH USES LK-CUST-ID-PARM AGAINST THE ASCENDING *
047800*  T-CUST-ID KEY, THE WAY THE OLD MAESTARJ READ ... KEY IS ONCE  *
047900*  HIT THE VSAM INDEX - HERE THE INDEX IS WS-LOW/WS-HIGH/WS-MID. *
048000*----------------------------------------------------------------*
048100 9000-BINARY-SEARCH.
048200     MOVE 0 TO WS-FOUND-IX.
048300     MOVE 1 TO WS-LOW.
048400     MOVE WS-CUST-TBL-CNT TO WS-HIGH.
048500     PERFORM 9010-SEARCH-STEP THRU 9010-SEARCH-STEP-FIN
048600         UNTIL WS-LOW > WS-HIGH.
048700 9000-BINARY-SEARCH-FIN.
048800     EXIT.
048900*----------------------------------------------------------------*
049000 9010-SEARCH-STEP.
049100     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
049200     IF T-CUST-ID (WS-MID) = LK-CUST-ID-PARM
049300         MOVE WS-MID TO WS-FOUND-IX
049400         MOVE WS-CUST-TBL-CNT TO WS-LOW
049500         MOVE WS-CUST-TBL-CNT TO WS-HIGH
049600     ELSE
049700         IF T-CUST-ID (WS-MID) < LK-CUST-ID-PARM
049800             COMPUTE WS-LOW = WS-MID + 1
049900         ELSE
050000             COMPUTE WS-HIGH = WS-MID - 1
050100         END-IF
050200     END-IF.
050300 9010-SEARCH-STEP-FIN.
050400     EXIT.
