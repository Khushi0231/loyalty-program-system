000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDENR.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDENR.
000600 AUTHOR. CELESTE PERDIGUERA.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 09/14/1989.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    09/14/89  C.PERDIGUERA  RP-0012  ORIGINAL - NIGHTLY MEMBER  *
001400*               ENROLLMENT RUN, MODELED ON THE OLD CARD-ISSUANCE *
001500*               BATCH STRUCTURE (OPEN/PROCESS/CLOSE PHASES).     *
001600*    12/06/91  R.GARCIA      RP-0020  REJECT ON DUPLICATE E-MAIL *
001700*               RATHER THAN DUPLICATE CARD NUMBER.               *
001800*    14/02/99  N.BERGE       RP-0044  Y2K - FOUR-DIGIT CCYY RUN  *
001900*               DATE, ENROLL-DATE NO LONGER TWO-DIGIT YEAR.      *
002000*    19/06/03  R.BALSIMELLI  RP-0058  WELCOME BONUS RAISED FROM  *
002100*               50 TO 100 POINTS PER MARKETING REQUEST.          *
002200*    08/11/05  N.BERGE       RP-0066  CALL RWDCUST FOR THE       *
002300*               DUPLICATE-EMAIL LOOKUP AND THE ACTUAL INSERT,    *
002400*               NO MORE DIRECT READ OF CUSTMAST FROM THIS RUN.   *
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT ENT-ENROLL
003300         ASSIGN TO ENROLLIN
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS FS-ENROLL.
003600     SELECT SAL-ERRORES
003700         ASSIGN TO ENRERR
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS FS-ERRORES.
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  ENT-ENROLL.
004400     COPY RWDCUS.
004500 FD  SAL-ERRORES.
004600 01  SAL-ERRORES-REC                   PIC X(132).
004700*----------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900 01  FS-STATUS-AREA.
005000     05  FS-ENROLL                      PIC X(02).
005100         88  FS-ENROLL-OK                   VALUE '00'.
005200         88  FS-ENROLL-EOF                  VALUE '10'.
005300         88  FS-ENROLL-NFD                  VALUE '35'.
005400     05  FS-ERRORES                     PIC X(02).
005500         88  FS-ERRORES-OK                  VALUE '00'.
005600
005700 01  WS-RUN-DATE-AREA.
005800     05  WS-RUN-DATE                    PIC 9(08) VALUE ZEROES.
005900     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
006000         10  WS-RUN-CCYY                 PIC 9(04).
006100         10  WS-RUN-MM                   PIC 9(02).
006200         10  WS-RUN-DD                   PIC 9(02).
006300
006400 01  WS-APPLICANT-AREA.
006500     05  WS-APPLICANT-REC.
006600         10  CUST-ID                     PIC 9(09).
006700         10  CUST-CODE                   PIC X(10).
006800         10  CUST-FIRST-NAME             PIC X(20).
006900         10  CUST-LAST-NAME              PIC X(20).
007000         10  CUST-EMAIL                  PIC X(40).
007100         10  CUST-DOB                    PIC 9(08).
007200         10  CUST-STATUS                 PIC X(02).
007300             88  CUST-STATUS-ACTIVE          VALUE 'AC'.
007400             88  CUST-STATUS-INACTIVE        VALUE 'IN'.
007500             88  CUST-STATUS-SUSPENDED       VALUE 'SU'.
007600             88  CUST-STATUS-PENDING         VALUE 'PV'.
007700         10  CUST-TIER                   PIC X(02).
007800             88  CUST-TIER-BRONZE            VALUE 'BR'.
007900             88  CUST-TIER-SILVER            VALUE 'SL'.
008000             88  CUST-TIER-GOLD              VALUE 'GD'.
008100             88  CUST-TIER-PLATINUM          VALUE 'PL'.
008200             88  CUST-TIER-DIAMOND           VALUE 'DM'.
008300         10  CUST-GENDER                 PIC X(01).
008400         10  CUST-CITY                   PIC X(20).
008500         10  CUST-ENROLL-DATE            PIC 9(08).
008600         10  CUST-LAST-ACTIVITY          PIC 9(08).
008700         10  FILLER                      PIC X(02).
008800     05  WS-APPLICANT-BRK REDEFINES WS-APPLICANT-REC.
008900         10  FILLER                      PIC X(150).
009000
009100 01  WS-RESUMEN-COUNTERS.
009200     05  WS-TOTAL-LEIDOS                PIC 9(05) COMP VALUE 0.
009300     05  WS-TOTAL-ENROLADOS             PIC 9(05) COMP VALUE 0.
009400     05  WS-TOTAL-RECHAZADOS            PIC 9(05) COMP VALUE 0.
009500     05  WS-WELCOME-BONUS               PIC S9(09) COMP VALUE 100.
009600
009700*----------------------------------------------------------------*
009800*  WS-CUST-REQUEST IS KEPT IN THE IDENTICAL SHAPE OF RWDCUST'S    *
009900*  OWN LK-CUST-REQUEST LINKAGE GROUP, THE SAME WAY TP02EJ01 KEPT  *
010000*  ITS OWN COPY OF LK-ENTRADA TO MATCH MAESTARJ'S LINKAGE AREA.   *
010100*----------------------------------------------------------------*
010200 01  WS-CUST-REQUEST.
010300     05  LK-FUNCTION-CDE                PIC X(02).
010400         88  LK-FN-LOAD                     VALUE 'LD'.
010500         88  LK-FN-LOOKUP-EMAIL             VALUE 'LE'.
010600         88  LK-FN-ENROLL                   VALUE 'EN'.
010700         88  LK-FN-SAVE                     VALUE 'SV'.
010800     05  LK-RUN-DATE-PARM                PIC 9(08).
010900     05  LK-CUST-ID-PARM                 PIC 9(09).
011000     05  LK-EMAIL-PARM                   PIC X(40).
011100     05  LK-POINTS-PARM                  PIC S9(09).
011200     05  LK-FOUND-SW                     PIC X(01).
011300         88  LK-FOUND                        VALUE 'Y'.
011400         88  LK-NOT-FOUND                    VALUE 'N'.
011500     05  LK-ERROR-SW                     PIC X(01).
011600         88  LK-NO-ERROR                     VALUE 'N'.
011700         88  LK-HAS-ERROR                    VALUE 'Y'.
011800     05  LK-ERROR-REASON                 PIC X(40).
011900
012000 01  WS-CUST-OUT.
012100     05  CUST-ID                       PIC 9(09).
012200     05  CUST-CODE                     PIC X(10).
012300     05  CUST-FIRST-NAME               PIC X(20).
012400     05  CUST-LAST-NAME                PIC X(20).
012500     05  CUST-EMAIL                    PIC X(40).
012600     05  CUST-DOB                      PIC 9(08).
012700     05  CUST-STATUS                   PIC X(02).
012800         88  CUST-STATUS-ACTIVE            VALUE 'AC'.
012900         88  CUST-STATUS-INACTIVE          VALUE 'IN'.
013000         88  CUST-STATUS-SUSPENDED         VALUE 'SU'.
013100         88  CUST-STATUS-PENDING           VALUE 'PV'.
013200     05  CUST-TIER                     PIC X(02).
013300         88  CUST-TIER-BRONZE              VALUE 'BR'.
013400         88  CUST-TIER-SILVER              VALUE 'SL'.
013500         88  CUST-TIER-GOLD                VALUE 'GD'.
013600         88  CUST-TIER-PLATINUM            VALUE 'PL'.
013700         88  CUST-TIER-DIAMOND             VALUE 'DM'.
013800     05  CUST-GENDER                   PIC X(01).
013900     05  CUST-CITY                     PIC X(20).
014000     05  CUST-ENROLL-DATE              PIC 9(08).
014100     05  CUST-LAST-ACTIVITY            PIC 9(08).
014200     05  FILLER                        PIC X(02).
014300
014400 01  WS-PTS-OUT.
014500     05  PTS-CUST-ID                   PIC 9(09).
014600     05  PTS-EARNED                    PIC S9(09).
014700     05  PTS-REDEEMED                  PIC S9(09).
014800     05  PTS-EXPIRED                   PIC S9(09).
014900     05  PTS-ADJUSTED                  PIC S9(09).
015000     05  PTS-CURRENT-BAL               PIC S9(09).
015100     05  PTS-BAL-TEST REDEFINES PTS-CURRENT-BAL.
015200         10  PTS-BAL-SIGN               PIC X(01).
015300         10  PTS-BAL-DIGITS             PIC 9(08).
015400     05  PTS-LIFETIME                  PIC S9(09).
015500     05  PTS-STATUS                    PIC X(02).
015600         88  PTS-STATUS-ACTIVE             VALUE 'AC'.
015700         88  PTS-STATUS-FROZEN             VALUE 'FR'.
015800         88  PTS-STATUS-EXPIRED            VALUE 'EX'.
015900         88  PTS-STATUS-CLOSED             VALUE 'CL'.
016000     05  FILLER                        PIC X(10).
016100
016200 COPY RWDERR.
016300
016400*----------------------------------------------------------------*
016500 PROCEDURE DIVISION.
016600*----------------------------------------------------------------*
016700 0000-MAIN-LINE.
016800
016900     PERFORM 1000-INICIAR-PROGRAMA
017000        THRU 1000-INICIAR-PROGRAMA-FIN.
017100
017200     PERFORM 2000-PROCESAR-PROGRAMA
017300        THRU 2000-PROCESAR-PROGRAMA-FIN
017400        UNTIL FS-ENROLL-EOF.
017500
017600     PERFORM 3000-FINALIZAR-PROGRAMA
017700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
017800
017900     DISPLAY '#LEIDOS:     ' WS-TOTAL-LEIDOS.
018000     DISPLAY '#ENROLADOS:  ' WS-TOTAL-ENROLADOS.
018100     DISPLAY '#RECHAZADOS: ' WS-TOTAL-RECHAZADOS.
018200
018300     STOP RUN.
018400*----------------------------------------------------------------*
018500 1000-INICIAR-PROGRAMA.
018600
018700     PERFORM 1100-ABRIR-ARCHIVOS
018800        THRU 1100-ABRIR-ARCHIVOS-FIN.
018900
019000     PERFORM 1200-INICIALIZAR-VARIABLES
019100        THRU 1200-INICIALIZAR-VARIABLES-FIN.
019200
019300 1000-INICIAR-PROGRAMA-FIN.
019400     EXIT.
019500*----------------------------------------------------------------*
019600 1100-ABRIR-ARCHIVOS.
019700
019800     PERFORM 1110-ABRIR-ENT-ENROLL
019900        THRU 1110-ABRIR-ENT-ENROLL-FIN.
020000
020100     PERFORM 1120-ABRIR-SAL-ERRORES
020200        THRU 1120-ABRIR-SAL-ERRORES-FIN.
020300
020400 1100-ABRIR-ARCHIVOS-FIN.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 1110-ABRIR-ENT-ENROLL.
020800
020900     OPEN INPUT ENT-ENROLL.
021000
021100     EVALUATE TRUE
021200         WHEN FS-ENROLL-OK
021300              CONTINUE
021400         WHEN FS-ENROLL-NFD
021500              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE ENROLL'
021600              DISPLAY 'FILE STATUS: ' FS-ENROLL
021700              STOP RUN
021800         WHEN OTHER
021900              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ENROLL'
022000              DISPLAY 'FILE STATUS: ' FS-ENROLL
022100              STOP RUN
022200     END-EVALUATE.
022300
022400 1110-ABRIR-ENT-ENROLL-FIN.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 1120-ABRIR-SAL-ERRORES.
022800
022900     OPEN OUTPUT SAL-ERRORES.
023000
023100     EVALUATE TRUE
023200         WHEN FS-ERRORES-OK
023300              CONTINUE
023400         WHEN OTHER
023500              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ERRORES'
023600              DISPLAY 'FILE STATUS: ' FS-ERRORES
023700              STOP RUN
023800     END-EVALUATE.
023900
024000 1120-ABRIR-SAL-ERRORES-FIN.
024100     EXIT.
024200*----------------------------------------------------------------*
024300*  1200-INICIALIZAR-VARIABLES GETS THE RUN DATE THROUGH THE      *
024400*  STANDARD ACCEPT-FROM-DATE REGISTER - THIS SHOP'S COMPILER     *
024500*  CARRIES NO INTRINSIC FUNCTION LIBRARY TO CALL ON FOR IT.      *
024600*----------------------------------------------------------------*
024700 1200-INICIALIZAR-VARIABLES.
024800
024900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025000     INITIALIZE WS-RESUMEN-COUNTERS.
025100     MOVE 100 TO WS-WELCOME-BONUS.
025200
025300     MOVE WS-RUN-DATE TO LK-RUN-DATE-PARM.
025400     SET LK-FN-LOAD TO TRUE.
025500     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
025600
025700 1200-INICIALIZAR-VARIABLES-FIN.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 2000-PROCESAR-PROGRAMA.
026100
026200     PERFORM 2200-LEER-ENROLL
026300        THRU 2200-LEER-ENROLL-FIN.
026400
026500     IF NOT FS-ENROLL-EOF
026600         ADD 1 TO WS-TOTAL-LEIDOS
026700         PERFORM 2300-VALIDAR-DUPLICADO
026800            THRU 2300-VALIDAR-DUPLICADO-FIN
026900         IF LK-FOUND
027000             PERFORM 2310-ERROR-DUPLICADO
027100                THRU 2310-ERROR-DUPLICADO-FIN
027200         ELSE
027300             PERFORM 2600-ENROLAR-SOCIO
027400                THRU 2600-ENROLAR-SOCIO-FIN
027500         END-IF
027600     END-IF.
027700
027800 2000-PROCESAR-PROGRAMA-FIN.
027900     EXIT.
028000*----------------------------------------------------------------*
028100 2200-LEER-ENROLL.
028200
028300     INITIALIZE WS-APPLICANT-REC.
028400
028500     READ ENT-ENROLL INTO WS-APPLICANT-REC.
028600
028700     EVALUATE TRUE
028800         WHEN FS-ENROLL-OK
028900              CONTINUE
029000         WHEN FS-ENROLL-EOF
029100              CONTINUE
029200         WHEN OTHER
029300              DISPLAY 'ERROR AL LEER EL ARCHIVO DE ENROLL'
029400              DISPLAY 'FILE STATUS: ' FS-ENROLL
029500              STOP RUN
029600     END-EVALUATE.
029700
029800 2200-LEER-ENROLL-FIN.
029900     EXIT.
030000*----------------------------------------------------------------*
030100 2300-VALIDAR-DUPLICADO.
030200
030300     MOVE CUST-EMAIL OF WS-APPLICANT-REC TO LK-EMAIL-PARM.
030400     SET LK-FN-LOOKUP-EMAIL TO TRUE.
030500
030600     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
030700
030800 2300-VALIDAR-DUPLICADO-FIN.
030900     EXIT.
031000*----------------------------------------------------------------*
031100 2310-ERROR-DUPLICADO.
031200
031300     MOVE 'ENROLLMENT' TO ERR-RECORD-TYPE.
031400     MOVE CUST-EMAIL OF WS-APPLICANT-REC TO ERR-KEY.
031500     MOVE 'DUPLICATE EMAIL' TO ERR-REASON.
031600     MOVE SPACES TO ERR-DETAIL.
031700
031800     PERFORM 2500-GRABAR-ERRORES
031900        THRU 2500-GRABAR-ERRORES-FIN.
032000
032100 2310-ERROR-DUPLICADO-FIN.
032200     EXIT.
032300*----------------------------------------------------------------*
032400 2500-GRABAR-ERRORES.
032500
032600     WRITE SAL-ERRORES-REC FROM RWD-ERROR-LINE.
032700     ADD 1 TO WS-TOTAL-RECHAZADOS.
032800
032900 2500-GRABAR-ERRORES-FIN.
033000     EXIT.
033100*----------------------------------------------------------------*
033200*  2600-ENROLAR-SOCIO SETS THE NEW MEMBER UP ACTIVE AND BRONZE,  *
033300*  ENROLL-DATE IS TODAY'S RUN DATE, AND SEEDS THE POINTS LEDGER  *
033400*  WITH THE WELCOME BONUS AS EARNED, CURRENT AND LIFETIME ALL AT *
033500*  ONCE - A BRAND-NEW MEMBER HAS NO REDEMPTIONS YET TO OFFSET IT.*
033600*----------------------------------------------------------------*
033700 2600-ENROLAR-SOCIO.
033800
033900     MOVE WS-APPLICANT-REC TO WS-CUST-OUT.
034000     SET CUST-STATUS-ACTIVE OF WS-CUST-OUT TO TRUE.
034100     SET CUST-TIER-BRONZE OF WS-CUST-OUT TO TRUE.
034200     MOVE WS-RUN-DATE TO CUST-ENROLL-DATE OF WS-CUST-OUT.
034300     MOVE WS-RUN-DATE TO CUST-LAST-ACTIVITY OF WS-CUST-OUT.
034400
034500     INITIALIZE WS-PTS-OUT.
034600     MOVE CUST-ID OF WS-APPLICANT-REC TO PTS-CUST-ID OF WS-PTS-OUT.
034700     MOVE WS-WELCOME-BONUS TO PTS-EARNED OF WS-PTS-OUT.
034800     MOVE WS-WELCOME-BONUS TO PTS-CURRENT-BAL OF WS-PTS-OUT.
034900     MOVE WS-WELCOME-BONUS TO PTS-LIFETIME OF WS-PTS-OUT.
035000     SET PTS-STATUS-ACTIVE OF WS-PTS-OUT TO TRUE.
035100
035200     MOVE CUST-ID OF WS-APPLICANT-REC TO LK-CUST-ID-PARM.
035300     MOVE WS-RUN-DATE TO LK-RUN-DATE-PARM.
035400     SET LK-FN-ENROLL TO TRUE.
035500
035600     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
035700
035800     ADD 1 TO WS-TOTAL-ENROLADOS.
035900
036000 2600-ENROLAR-SOCIO-FIN.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 3000-FINALIZAR-PROGRAMA.
036400
036500     PERFORM 3100-GRABAR-MAESTROS
036600        THRU 3100-GRABAR-MAESTROS-FIN.
036700
036800     PERFORM 3200-CERRAR-ARCHIVOS
036900        THRU 3200-CERRAR-ARCHIVOS-FIN.
037000
037100 3000-FINALIZAR-PROGRAMA-FIN.
037200     EXIT.
037300*----------------------------------------------------------------*
037400 3100-GRABAR-MAESTROS.
037500
037600     SET LK-FN-SAVE TO TRUE.
037700     CALL 'RWDCUST' USING WS-CUST-REQUEST, WS-CUST-OUT, WS-PTS-OUT.
037800
037900 3100-GRABAR-MAESTROS-FIN.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 3200-CERRAR-ARCHIVOS.
038300
038400     CLOSE ENT-ENROLL.
038500     CLOSE SAL-ERRORES.
038600
038700     IF NOT FS-ENROLL-OK
038800         DISPLAY 'ERROR AL CERRAR ARCHIVO ENROLL: ' FS-ENROLL
038900     END-IF.
039000
039100     IF NOT FS-ERRORES-OK
039200         DISPLAY 'ERROR AL CERRAR ARCHIVO ERRORES: ' FS-ERRORES
039300     END-IF.
039400
039500 3200-CERRAR-ARCHIVOS-FIN.
039600     EXIT.
