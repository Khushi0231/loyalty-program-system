000100 01  RWD-REDEMPTION-RECORD.
000200     05  RDM-CODE                      PIC X(16).
000300     05  RDM-CUST-ID                   PIC 9(09).
000400     05  RDM-REWARD-ID                 PIC 9(09).
000500     05  RDM-POINTS                    PIC 9(09).
000600     05  RDM-STATUS                    PIC X(02).
000700         88  RDM-STATUS-PENDING            VALUE 'PE'.
000800         88  RDM-STATUS-COMPLETED          VALUE 'CO'.
000900         88  RDM-STATUS-USED               VALUE 'US'.
001000         88  RDM-STATUS-EXPIRED            VALUE 'EX'.
001100         88  RDM-STATUS-CANCELLED          VALUE 'CA'.
001200         88  RDM-STATUS-REFUNDED           VALUE 'RF'.
001300     05  RDM-CHANNEL                   PIC X(02).
001400     05  RDM-DATE                      PIC 9(08).
001500     05  RDM-DATE-BRK REDEFINES RDM-DATE.
001600         10  RDM-DATE-CCYY             PIC 9(04).
001700         10  RDM-DATE-MM               PIC 9(02).
001800         10  RDM-DATE-DD               PIC 9(02).
001900     05  FILLER                        PIC X(05).
