000100*----------------------------------------------------------------*
000200* PROGRAM-ID. RWDSUM.
000300*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. RWDSUM.
000600 AUTHOR. CARINA PERDIGUERA.
000700 INSTALLATION. AULA-3 BATCH SERVICES.
000800 DATE-WRITTEN. 11/09/1990.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*    11/09/90  C.PERDIGUERA  RP-0020  ORIGINAL - END-OF-NIGHT    *
001400*               ANALYTICS SUMMARY, ONE SCAN PER MASTER, PATTERNED*
001500*               ON THE CARD-STATEMENT RESUMENES SECTION.         *
001600*    30/06/92  S.URDANETA    RP-0023  ADD THE TRANSACTION DETAIL *
001700*               LISTING WITH THE PER-CUSTOMER POINTS SUBTOTAL.   *
001800*    14/02/99  N.BERGE       RP-0044  Y2K - FOUR-DIGIT CCYY     *
001900*               HEADING DATE.                                    *
002000*    03/07/07  R.BALSIMELLI  RP-0071  CATALOG COUNTS (SECTION 4) *
002100*               ADDED AFTER THE REWARD CATALOG WENT LIVE.        *
002200*----------------------------------------------------------------*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT ENT-CLIENTES
003000         ASSIGN TO CUSMST
003100         ORGANIZATION IS LINE SEQUENTIAL
003200         FILE STATUS IS FS-CLIENTES.
003300     SELECT ENT-PUNTOS
003400         ASSIGN TO PTSMST
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS FS-PUNTOS.
003700     SELECT ENT-TRANSACCIONES
003800         ASSIGN TO TXNMST
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS FS-TRANSACCIONES.
004100     SELECT ENT-REDENCIONES
004200         ASSIGN TO RDMMST
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-REDENCIONES.
004500     SELECT ENT-REWARDS
004600         ASSIGN TO RWDMST
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-REWARDS.
004900     SELECT ENT-PROMOCIONES
005000         ASSIGN TO PROMST
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-PROMOCIONES.
005300     SELECT SAL-RESUMENES
005400         ASSIGN TO SUMOUT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-RESUMENES.
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ENT-CLIENTES.
006100     COPY RWDCUS.
006200 FD  ENT-PUNTOS.
006300     COPY RWDPTS.
006400 FD  ENT-TRANSACCIONES.
006500     COPY RWDTXR.
006600 FD  ENT-REDENCIONES.
006700     COPY RWDRDL.
006800 FD  ENT-REWARDS.
006900     COPY RWDRWD.
007000 FD  ENT-PROMOCIONES.
007100     COPY RWDPRO.
007200 FD  SAL-RESUMENES.
007300 01  SAL-RESUMENES-REC                 PIC X(132).
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600 01  FS-STATUS-AREA.
007700     05  FS-CLIENTES                    PIC X(02).
007800         88  FS-CLIENTES-OK                 VALUE '00'.
007900         88  FS-CLIENTES-EOF                 VALUE '10'.
008000     05  FS-PUNTOS                      PIC X(02).
008100         88  FS-PUNTOS-OK                    VALUE '00'.
008200         88  FS-PUNTOS-EOF                    VALUE '10'.
008300     05  FS-TRANSACCIONES                PIC X(02).
008400         88  FS-TRANSACCIONES-OK             VALUE '00'.
008500         88  FS-TRANSACCIONES-EOF             VALUE '10'.
008600     05  FS-REDENCIONES                  PIC X(02).
008700         88  FS-REDENCIONES-OK               VALUE '00'.
008800         88  FS-REDENCIONES-EOF               VALUE '10'.
008900     05  FS-REWARDS                      PIC X(02).
009000         88  FS-REWARDS-OK                   VALUE '00'.
009100         88  FS-REWARDS-EOF                   VALUE '10'.
009200     05  FS-PROMOCIONES                  PIC X(02).
009300         88  FS-PROMOCIONES-OK               VALUE '00'.
009400         88  FS-PROMOCIONES-EOF               VALUE '10'.
009500     05  FS-RESUMENES                    PIC X(02).
009600         88  FS-RESUMENES-OK                  VALUE '00'.
009700
009800 01  WS-RUN-DATE-AREA.
009900     05  WS-RUN-DATE                    PIC 9(08) VALUE ZEROES.
010000     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
010100         10  WS-RUN-CCYY                 PIC 9(04).
010200         10  WS-RUN-MM                   PIC 9(02).
010300         10  WS-RUN-DD                   PIC 9(02).
010400
010500*----------------------------------------------------------------*
010600*  SECTION 1 COUNTERS - CUSTOMERS BY STATUS AND BY TIER.          *
010700*----------------------------------------------------------------*
010800 01  WS-CLI-COUNTERS.
010900     05  WS-CNT-CLI-TOTAL               PIC 9(07) COMP VALUE 0.
011000     05  WS-CNT-CLI-ACTIVOS             PIC 9(07) COMP VALUE 0.
011100     05  WS-CNT-CLI-INACTIVOS           PIC 9(07) COMP VALUE 0.
011200     05  WS-CNT-CLI-SUSPENDIDOS         PIC 9(07) COMP VALUE 0.
011300     05  WS-CNT-CLI-PENDIENTES          PIC 9(07) COMP VALUE 0.
011400     05  WS-CNT-CLI-BRONZE              PIC 9(07) COMP VALUE 0.
011500     05  WS-CNT-CLI-SILVER              PIC 9(07) COMP VALUE 0.
011600     05  WS-CNT-CLI-GOLD                PIC 9(07) COMP VALUE 0.
011700     05  WS-CNT-CLI-PLATINUM            PIC 9(07) COMP VALUE 0.
011800     05  WS-CNT-CLI-DIAMOND             PIC 9(07) COMP VALUE 0.
011900 01  WS-CLI-BRK REDEFINES WS-CLI-COUNTERS.
012000     05  FILLER                         PIC X(40).
012100
012200 01  WS-CNT-PTS-ACTIVOS                PIC 9(07) COMP VALUE 0.
012300
012400*----------------------------------------------------------------*
012500*  SECTION 2 COUNTERS - TRANSACTIONS, REVENUE AND POINTS.        *
012600*----------------------------------------------------------------*
012700 01  WS-TXN-COUNTERS.
012800     05  WS-CNT-TXN-POSTEADAS           PIC 9(07) COMP VALUE 0.
012900     05  WS-CNT-TXN-PENDIENTES          PIC 9(07) COMP VALUE 0.
013000     05  WS-CNT-TXN-COMPLETADAS         PIC 9(07) COMP VALUE 0.
013100     05  WS-CNT-TXN-CANCELADAS          PIC 9(07) COMP VALUE 0.
013200     05  WS-CNT-TXN-REEMBOLSADAS        PIC 9(07) COMP VALUE 0.
013300     05  WS-CNT-TXN-ANULADAS            PIC 9(07) COMP VALUE 0.
013400     05  WS-TOTAL-INGRESOS              PIC S9(09)V99 VALUE 0.
013500     05  WS-PROMEDIO-TRANSACCION        PIC S9(09)V99 VALUE 0.
013600     05  WS-TOTAL-PUNTOS-OTORGADOS      PIC S9(09) COMP VALUE 0.
013700
013800*----------------------------------------------------------------*
013900*  TRANSACTION DETAIL LISTING - ONE ENTRY PER CUSTOMER, BUILT     *
014000*  AS THE TRANSACTION FILE IS SCANNED, RELYING ON THE FILE        *
014100*  ALREADY BEING GROUPED BY CUSTOMER ID AS IT COMES OUT OF        *
014200*  RWDTXN - THE SAME ASSUMPTION THE CARD-STATEMENT JOB MADE       *
014300*  ABOUT ITS OWN CONSUMPTION FILE BEING GROUPED BY CARD.          *
014400*----------------------------------------------------------------*
014500 01  WS-DET-TABLE-AREA.
014600     05  WS-DET-TBL-CNT                 PIC 9(05) COMP VALUE 0.
014700     05  WS-DET-TABLE OCCURS 5000 TIMES
014800             INDEXED BY DET-IX.
014900         10  DET-CUST-ID                PIC 9(09).
015000         10  DET-SUBTOTAL               PIC S9(09) COMP.
015100 01  WS-DET-GRAND-TOTAL                PIC S9(09) COMP VALUE 0.
015200
015300*----------------------------------------------------------------*
015400*  SECTION 3 COUNTERS - REDEMPTIONS.                              *
015500*----------------------------------------------------------------*
015600 01  WS-RDM-COUNTERS.
015700     05  WS-CNT-RDM-PENDIENTES          PIC 9(07) COMP VALUE 0.
015800     05  WS-CNT-RDM-COMPLETADAS         PIC 9(07) COMP VALUE 0.
015900     05  WS-CNT-RDM-USADAS              PIC 9(07) COMP VALUE 0.
016000     05  WS-CNT-RDM-VENCIDAS            PIC 9(07) COMP VALUE 0.
016100     05  WS-CNT-RDM-CANCELADAS          PIC 9(07) COMP VALUE 0.
016200     05  WS-CNT-RDM-REEMBOLSADAS        PIC 9(07) COMP VALUE 0.
016300     05  WS-TOTAL-PUNTOS-REDIMIDOS      PIC S9(09) COMP VALUE 0.
016400 01  WS-RDM-BRK REDEFINES WS-RDM-COUNTERS.
016500     05  FILLER                         PIC X(30).
016600
016700*----------------------------------------------------------------*
016800*  SECTION 4 COUNTERS - CATALOG.                                 *
016900*----------------------------------------------------------------*
017000 01  WS-CAT-COUNTERS.
017100     05  WS-CNT-REWARDS-ACTIVOS         PIC 9(07) COMP VALUE 0.
017200     05  WS-CNT-PROMOS-ACTIVAS          PIC 9(07) COMP VALUE 0.
017300
017400 01  WS-PROGRAM-TITLE                  PIC X(30)
017500         VALUE 'REWARDPLUS - RESUMEN ANALITICO'.
017600
017700 COPY RWDRPT.
017800*----------------------------------------------------------------*
017900 PROCEDURE DIVISION.
018000*----------------------------------------------------------------*
018100 0000-MAIN-LINE.
018200
018300     PERFORM 1000-INICIAR-PROGRAMA
018400        THRU 1000-INICIAR-PROGRAMA-FIN.
018500
018600     PERFORM 2000-PROCESAR-PROGRAMA
018700        THRU 2000-PROCESAR-PROGRAMA-FIN.
018800
018900     PERFORM 3000-FINALIZAR-PROGRAMA
019000        THRU 3000-FINALIZAR-PROGRAMA-FIN.
019100
019200     DISPLAY '#CLIENTES:        ' WS-CNT-CLI-TOTAL.
019300     DISPLAY '#PUNTOS-ACTIVOS:  ' WS-CNT-PTS-ACTIVOS.
019400     DISPLAY '#TXN-COMPLETADAS: ' WS-CNT-TXN-COMPLETADAS.
019500     DISPLAY '#REDENCIONES-COMP:' WS-CNT-RDM-COMPLETADAS.
019600
019700     STOP RUN.
019800*----------------------------------------------------------------*
019900 1000-INICIAR-PROGRAMA.
020000
020100     PERFORM 1100-ABRIR-ARCHIVOS
020200        THRU 1100-ABRIR-ARCHIVOS-FIN.
020300
020400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020500
020600 1000-INICIAR-PROGRAMA-FIN.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 1100-ABRIR-ARCHIVOS.
021000
021100     OPEN INPUT ENT-CLIENTES.
021200     IF NOT FS-CLIENTES-OK
021300         DISPLAY 'ERROR AL ABRIR ARCHIVO DE CLIENTES'
021400         DISPLAY 'FILE STATUS: ' FS-CLIENTES
021500         STOP RUN
021600     END-IF.
021700
021800     OPEN INPUT ENT-PUNTOS.
021900     IF NOT FS-PUNTOS-OK
022000         DISPLAY 'ERROR AL ABRIR ARCHIVO DE PUNTOS'
022100         DISPLAY 'FILE STATUS: ' FS-PUNTOS
022200         STOP RUN
022300     END-IF.
022400
022500     OPEN INPUT ENT-TRANSACCIONES.
022600     IF NOT FS-TRANSACCIONES-OK
022700         DISPLAY 'ERROR AL ABRIR ARCHIVO DE TRANSACCIONES'
022800         DISPLAY 'FILE STATUS: ' FS-TRANSACCIONES
022900         STOP RUN
023000     END-IF.
023100
023200     OPEN INPUT ENT-REDENCIONES.
023300     IF NOT FS-REDENCIONES-OK
023400         DISPLAY 'ERROR AL ABRIR ARCHIVO DE REDENCIONES'
023500         DISPLAY 'FILE STATUS: ' FS-REDENCIONES
023600         STOP RUN
023700     END-IF.
023800
023900     OPEN INPUT ENT-REWARDS.
024000     IF NOT FS-REWARDS-OK
024100         DISPLAY 'ERROR AL ABRIR ARCHIVO DE REWARDS'
024200         DISPLAY 'FILE STATUS: ' FS-REWARDS
024300         STOP RUN
024400     END-IF.
024500
024600     OPEN INPUT ENT-PROMOCIONES.
024700     IF NOT FS-PROMOCIONES-OK
024800         DISPLAY 'ERROR AL ABRIR ARCHIVO DE PROMOCIONES'
024900         DISPLAY 'FILE STATUS: ' FS-PROMOCIONES
025000         STOP RUN
025100     END-IF.
025200
025300     OPEN OUTPUT SAL-RESUMENES.
025400     IF NOT FS-RESUMENES-OK
025500         DISPLAY 'ERROR AL ABRIR ARCHIVO DE RESUMENES'
025600         DISPLAY 'FILE STATUS: ' FS-RESUMENES
025700         STOP RUN
025800     END-IF.
025900
026000 1100-ABRIR-ARCHIVOS-FIN.
026100     EXIT.
026200*----------------------------------------------------------------*
026300 2000-PROCESAR-PROGRAMA.
026400
026500     PERFORM 2100-TALLAR-CLIENTES
026600        THRU 2100-TALLAR-CLIENTES-FIN.
026700
026800     PERFORM 2200-TALLAR-PUNTOS
026900        THRU 2200-TALLAR-PUNTOS-FIN.
027000
027100     PERFORM 2300-TALLAR-TRANSACCIONES
027200        THRU 2300-TALLAR-TRANSACCIONES-FIN.
027300
027400     PERFORM 2400-TALLAR-REDENCIONES
027500        THRU 2400-TALLAR-REDENCIONES-FIN.
027600
027700     PERFORM 2500-TALLAR-CATALOGO
027800        THRU 2500-TALLAR-CATALOGO-FIN.
027900
028000 2000-PROCESAR-PROGRAMA-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 2100-TALLAR-CLIENTES.
028400
028500     PERFORM 2110-LEER-CLIENTE
028600        THRU 2110-LEER-CLIENTE-FIN
028700        UNTIL FS-CLIENTES-EOF.
028800
028900     CLOSE ENT-CLIENTES.
029000
029100 2100-TALLAR-CLIENTES-FIN.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 2110-LEER-CLIENTE.
029500
029600     READ ENT-CLIENTES
029700         AT END
029800             SET FS-CLIENTES-EOF TO TRUE
029900             GO TO 2110-LEER-CLIENTE-FIN
030000     END-READ.
030100
030200     ADD 1 TO WS-CNT-CLI-TOTAL.
030300
030400     EVALUATE TRUE
030500         WHEN CUST-STATUS-ACTIVE
030600              ADD 1 TO WS-CNT-CLI-ACTIVOS
030700         WHEN CUST-STATUS-INACTIVE
030800              ADD 1 TO WS-CNT-CLI-INACTIVOS
030900         WHEN CUST-STATUS-SUSPENDED
031000              ADD 1 TO WS-CNT-CLI-SUSPENDIDOS
031100         WHEN CUST-STATUS-PENDING
031200              ADD 1 TO WS-CNT-CLI-PENDIENTES
031300     END-EVALUATE.
031400
031500     EVALUATE TRUE
031600         WHEN CUST-TIER-BRONZE
031700              ADD 1 TO WS-CNT-CLI-BRONZE
031800         WHEN CUST-TIER-SILVER
031900              ADD 1 TO WS-CNT-CLI-SILVER
032000         WHEN CUST-TIER-GOLD
032100              ADD 1 TO WS-CNT-CLI-GOLD
032200         WHEN CUST-TIER-PLATINUM
032300              ADD 1 TO WS-CNT-CLI-PLATINUM
032400         WHEN CUST-TIER-DIAMOND
032500              ADD 1 TO WS-CNT-CLI-DIAMOND
032600     END-EVALUATE.
032700
032800 2110-LEER-CLIENTE-FIN.
032900     EXIT.
033000*----------------------------------------------------------------*
033100 2200-TALLAR-PUNTOS.
033200
033300     PERFORM 2210-LEER-PUNTO
033400        THRU 2210-LEER-PUNTO-FIN
033500        UNTIL FS-PUNTOS-EOF.
033600
033700     CLOSE ENT-PUNTOS.
033800
033900 2200-TALLAR-PUNTOS-FIN.
034000     EXIT.
034100*----------------------------------------------------------------*
034200 2210-LEER-PUNTO.
034300
034400     READ ENT-PUNTOS
034500         AT END
034600             SET FS-PUNTOS-EOF TO TRUE
034700             GO TO 2210-LEER-PUNTO-FIN
034800     END-READ.
034900
035000     IF PTS-STATUS-ACTIVE
035100         ADD 1 TO WS-CNT-PTS-ACTIVOS
035200     END-IF.
035300
035400 2210-LEER-PUNTO-FIN.
035500     EXIT.
035600*----------------------------------------------------------------*
035700 2300-TALLAR-TRANSACCIONES.
035800
035900     MOVE ZERO TO WS-DET-TBL-CNT.
036000
036100     PERFORM 2320-LEER-TRANSACCION
036200        THRU 2320-LEER-TRANSACCION-FIN
036300        UNTIL FS-TRANSACCIONES-EOF.
036400
036500     IF WS-CNT-TXN-COMPLETADAS > 0
036600         COMPUTE WS-PROMEDIO-TRANSACCION ROUNDED =
036700             WS-TOTAL-INGRESOS / WS-CNT-TXN-COMPLETADAS
036800     ELSE
036900         MOVE 0 TO WS-PROMEDIO-TRANSACCION
037000     END-IF.
037100
037200     CLOSE ENT-TRANSACCIONES.
037300
037400 2300-TALLAR-TRANSACCIONES-FIN.
037500     EXIT.
037600*----------------------------------------------------------------*
037700 2320-LEER-TRANSACCION.
037800
037900     READ ENT-TRANSACCIONES
038000         AT END
038100             SET FS-TRANSACCIONES-EOF TO TRUE
038200             GO TO 2320-LEER-TRANSACCION-FIN
038300     END-READ.
038400
038500     ADD 1 TO WS-CNT-TXN-POSTEADAS.
038600
038700     EVALUATE TRUE
038800         WHEN TXN-STATUS-PENDING
038900              ADD 1 TO WS-CNT-TXN-PENDIENTES
039000         WHEN TXN-STATUS-COMPLETED
039100              ADD 1 TO WS-CNT-TXN-COMPLETADAS
039200              ADD TXN-NET-AMOUNT TO WS-TOTAL-INGRESOS
039300              ADD TXN-POINTS-EARNED TO WS-TOTAL-PUNTOS-OTORGADOS
039400         WHEN TXN-STATUS-CANCELLED
039500              ADD 1 TO WS-CNT-TXN-CANCELADAS
039600         WHEN TXN-STATUS-REFUNDED
039700              ADD 1 TO WS-CNT-TXN-REEMBOLSADAS
039800         WHEN TXN-STATUS-VOIDED
039900              ADD 1 TO WS-CNT-TXN-ANULADAS
040000     END-EVALUATE.
040100
040200     PERFORM 2350-ARMAR-DETALLE
040300        THRU 2350-ARMAR-DETALLE-FIN.
040400
040500 2320-LEER-TRANSACCION-FIN.
040600     EXIT.
040700*----------------------------------------------------------------*
040800*  2350-ARMAR-DETALLE - CONTROL BREAK ON CUSTOMER ID, SAME        *
040900*  TECHNIQUE AS THE CARD JOB'S 2600-ARMAR-RESUMENES, BUT THE      *
041000*  SUBTOTAL IS KEPT IN A TABLE ROW INSTEAD OF PRINTED LIVE SO     *
041100*  THE DETAIL LISTING CAN BE PRINTED TOGETHER AFTER SECTION 2.    *
041200*----------------------------------------------------------------*
041300 2350-ARMAR-DETALLE.
041400
041500     EVALUATE TRUE
041600         WHEN WS-DET-TBL-CNT = 0
041700              ADD 1 TO WS-DET-TBL-CNT
041800              MOVE TXN-CUST-ID TO DET-CUST-ID (WS-DET-TBL-CNT)
041900              MOVE ZERO TO DET-SUBTOTAL (WS-DET-TBL-CNT)
042000         WHEN DET-CUST-ID (WS-DET-TBL-CNT) NOT = TXN-CUST-ID
042100              ADD 1 TO WS-DET-TBL-CNT
042200              MOVE TXN-CUST-ID TO DET-CUST-ID (WS-DET-TBL-CNT)
042300              MOVE ZERO TO DET-SUBTOTAL (WS-DET-TBL-CNT)
042400     END-EVALUATE.
042500
042600     ADD TXN-POINTS-EARNED TO DET-SUBTOTAL (WS-DET-TBL-CNT).
042700
042800 2350-ARMAR-DETALLE-FIN.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 2400-TALLAR-REDENCIONES.
043200
043300     PERFORM 2410-LEER-REDENCION
043400        THRU 2410-LEER-REDENCION-FIN
043500        UNTIL FS-REDENCIONES-EOF.
043600
043700     CLOSE ENT-REDENCIONES.
043800
043900 2400-TALLAR-REDENCIONES-FIN.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 2410-LEER-REDENCION.
044300
044400     READ ENT-REDENCIONES
044500         AT END
044600             SET FS-REDENCIONES-EOF TO TRUE
044700             GO TO 2410-LEER-REDENCION-FIN
044800     END-READ.
044900
045000     EVALUATE TRUE
045100         WHEN RDM-STATUS-PENDING
045200              ADD 1 TO WS-CNT-RDM-PENDIENTES
045300         WHEN RDM-STATUS-COMPLETED
045400              ADD 1 TO WS-CNT-RDM-COMPLETADAS
045500              ADD RDM-POINTS TO WS-TOTAL-PUNTOS-REDIMIDOS
045600         WHEN RDM-STATUS-USED
045700              ADD 1 TO WS-CNT-RDM-USADAS
045800         WHEN RDM-STATUS-EXPIRED
045900              ADD 1 TO WS-CNT-RDM-VENCIDAS
046000         WHEN RDM-STATUS-CANCELLED
046100              ADD 1 TO WS-CNT-RDM-CANCELADAS
046200         WHEN RDM-STATUS-REFUNDED
046300              ADD 1 TO WS-CNT-RDM-REEMBOLSADAS
046400     END-EVALUATE.
046500
046600 2410-LEER-REDENCION-FIN.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 2500-TALLAR-CATALOGO.
047000
047100     PERFORM 2510-LEER-REWARD
047200        THRU 2510-LEER-REWARD-FIN
047300        UNTIL FS-REWARDS-EOF.
047400     CLOSE ENT-REWARDS.
047500
047600     PERFORM 2520-LEER-PROMOCION
047700        THRU 2520-LEER-PROMOCION-FIN
047800        UNTIL FS-PROMOCIONES-EOF.
047900     CLOSE ENT-PROMOCIONES.
048000
048100 2500-TALLAR-CATALOGO-FIN.
048200     EXIT.
048300*----------------------------------------------------------------*
048400 2510-LEER-REWARD.
048500
048600     READ ENT-REWARDS
048700         AT END
048800             SET FS-REWARDS-EOF TO TRUE
048900             GO TO 2510-LEER-REWARD-FIN
049000     END-READ.
049100
049200     IF RWD-STATUS-ACTIVE
049300         ADD 1 TO WS-CNT-REWARDS-ACTIVOS
049400     END-IF.
049500
049600 2510-LEER-REWARD-FIN.
049700     EXIT.
049800*----------------------------------------------------------------*
049900 2520-LEER-PROMOCION.
050000
050100     READ ENT-PROMOCIONES
050200         AT END
050300             SET FS-PROMOCIONES-EOF TO TRUE
050400             GO TO 2520-LEER-PROMOCION-FIN
050500     END-READ.
050600
050700     IF PROMO-STATUS-ACTIVE
050800         ADD 1 TO WS-CNT-PROMOS-ACTIVAS
050900     END-IF.
051000
051100 2520-LEER-PROMOCION-FIN.
051200     EXIT.
051300*----------------------------------------------------------------*
051400 3000-FINALIZAR-PROGRAMA.
051500
051600     PERFORM 3050-IMP-ENCABEZADO
051700        THRU 3050-IMP-ENCABEZADO-FIN.
051800
051900     PERFORM 3100-IMP-SECCION-CLIENTES
052000        THRU 3100-IMP-SECCION-CLIENTES-FIN.
052100
052200     PERFORM 3200-IMP-SECCION-TRANSACCIONES
052300        THRU 3200-IMP-SECCION-TRANSACCIONES-FIN.
052400
052500     PERFORM 3300-IMP-SECCION-REDENCIONES
052600        THRU 3300-IMP-SECCION-REDENCIONES-FIN.
052700
052800     PERFORM 3400-IMP-SECCION-CATALOGO
052900        THRU 3400-IMP-SECCION-CATALOGO-FIN.
053000
053100     PERFORM 3900-IMP-FINAL
053200        THRU 3900-IMP-FINAL-FIN.
053300
053400     PERFORM 3950-CERRAR-ARCHIVOS
053500        THRU 3950-CERRAR-ARCHIVOS-FIN.
053600
053700 3000-FINALIZAR-PROGRAMA-FIN.
053800     EXIT.
053900*----------------------------------------------------------------*
054000 3050-IMP-ENCABEZADO.
054100
054200     MOVE SPACES TO RWD-RPT-HEADING.
054300     MOVE WS-PROGRAM-TITLE TO RPT-HDG-PGM-NAME.
054400     MOVE WS-RUN-DATE TO RPT-HDG-RUN-DATE.
054500     WRITE SAL-RESUMENES-REC FROM RWD-RPT-HEADING.
054600     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SEPARATOR.
054700
054800 3050-IMP-ENCABEZADO-FIN.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 3100-IMP-SECCION-CLIENTES.
055200
055300     MOVE SPACES TO RWD-RPT-SECTION-HEADER.
055400     MOVE 'SECTION 1 - CUSTOMERS' TO RPT-SEC-TITLE.
055500     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SECTION-HEADER.
055600
055700     MOVE 'ACTIVE' TO RPT-CNT-LABEL.
055800     MOVE WS-CNT-CLI-ACTIVOS TO RPT-CNT-VALUE.
055900     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
056000
056100     MOVE 'INACTIVE' TO RPT-CNT-LABEL.
056200     MOVE WS-CNT-CLI-INACTIVOS TO RPT-CNT-VALUE.
056300     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
056400
056500     MOVE 'SUSPENDED' TO RPT-CNT-LABEL.
056600     MOVE WS-CNT-CLI-SUSPENDIDOS TO RPT-CNT-VALUE.
056700     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
056800
056900     MOVE 'PENDING' TO RPT-CNT-LABEL.
057000     MOVE WS-CNT-CLI-PENDIENTES TO RPT-CNT-VALUE.
057100     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
057200
057300     MOVE 'TIER BRONZE' TO RPT-CNT-LABEL.
057400     MOVE WS-CNT-CLI-BRONZE TO RPT-CNT-VALUE.
057500     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
057600
057700     MOVE 'TIER SILVER' TO RPT-CNT-LABEL.
057800     MOVE WS-CNT-CLI-SILVER TO RPT-CNT-VALUE.
057900     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
058000
058100     MOVE 'TIER GOLD' TO RPT-CNT-LABEL.
058200     MOVE WS-CNT-CLI-GOLD TO RPT-CNT-VALUE.
058300     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
058400
058500     MOVE 'TIER PLATINUM' TO RPT-CNT-LABEL.
058600     MOVE WS-CNT-CLI-PLATINUM TO RPT-CNT-VALUE.
058700     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
058800
058900     MOVE 'TIER DIAMOND' TO RPT-CNT-LABEL.
059000     MOVE WS-CNT-CLI-DIAMOND TO RPT-CNT-VALUE.
059100     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
059200
059300     MOVE 'TOTAL CUSTOMERS' TO RPT-CNT-LABEL.
059400     MOVE WS-CNT-CLI-TOTAL TO RPT-CNT-VALUE.
059500     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
059600
059700     MOVE 'POINTS ACCOUNTS ACTIVE' TO RPT-CNT-LABEL.
059800     MOVE WS-CNT-PTS-ACTIVOS TO RPT-CNT-VALUE.
059900     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
060000
060100 3100-IMP-SECCION-CLIENTES-FIN.
060200     EXIT.
060300*----------------------------------------------------------------*
060400 3200-IMP-SECCION-TRANSACCIONES.
060500
060600     MOVE SPACES TO RWD-RPT-SECTION-HEADER.
060700     MOVE 'SECTION 2 - TRANSACTIONS' TO RPT-SEC-TITLE.
060800     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SECTION-HEADER.
060900
061000     MOVE 'POSTED' TO RPT-CNT-LABEL.
061100     MOVE WS-CNT-TXN-POSTEADAS TO RPT-CNT-VALUE.
061200     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
061300
061400     MOVE 'COMPLETED' TO RPT-CNT-LABEL.
061500     MOVE WS-CNT-TXN-COMPLETADAS TO RPT-CNT-VALUE.
061600     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
061700
061800     MOVE 'TOTAL REVENUE' TO RPT-REV-LABEL.
061900     MOVE WS-TOTAL-INGRESOS TO RPT-REV-VALUE.
062000     WRITE SAL-RESUMENES-REC FROM RWD-RPT-REVENUE-LINE.
062100
062200     MOVE 'AVERAGE TRANSACTION VALUE' TO RPT-REV-LABEL.
062300     MOVE WS-PROMEDIO-TRANSACCION TO RPT-REV-VALUE.
062400     WRITE SAL-RESUMENES-REC FROM RWD-RPT-REVENUE-LINE.
062500
062600     MOVE 'TOTAL POINTS AWARDED' TO RPT-CNT-LABEL.
062700     MOVE WS-TOTAL-PUNTOS-OTORGADOS TO RPT-CNT-VALUE.
062800     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
062900
063000     PERFORM 3250-IMP-DETALLE-TRANSACCIONES
063100        THRU 3250-IMP-DETALLE-TRANSACCIONES-FIN.
063200
063300 3200-IMP-SECCION-TRANSACCIONES-FIN.
063400     EXIT.
063500*----------------------------------------------------------------*
063600*  3250-IMP-DETALLE-TRANSACCIONES - OPTIONAL SECTION - ONE LINE   *
063700*  PER CUSTOMER WITH THE POINTS-AWARDED SUBTOTAL, PLUS A GRAND    *
063800*  TOTAL LINE.                                                    *
063900*----------------------------------------------------------------*
064000 3250-IMP-DETALLE-TRANSACCIONES.
064100
064200     MOVE ZERO TO WS-DET-GRAND-TOTAL.
064300
064400     IF WS-DET-TBL-CNT = 0
064500         GO TO 3250-IMP-DETALLE-TRANSACCIONES-FIN
064600     END-IF.
064700
064800     MOVE SPACES TO RWD-RPT-SECTION-HEADER.
064900     MOVE 'TRANSACTION DETAIL BY CUSTOMER' TO RPT-SEC-TITLE.
065000     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SECTION-HEADER.
065100
065200     SET DET-IX TO 1.
065300     PERFORM 3260-IMP-DETALLE-LINEA
065400        THRU 3260-IMP-DETALLE-LINEA-FIN
065500        UNTIL DET-IX > WS-DET-TBL-CNT.
065600
065700     MOVE WS-DET-GRAND-TOTAL TO RPT-GRAND-TOTAL-POINTS.
065800     WRITE SAL-RESUMENES-REC FROM RWD-RPT-GRAND-TOTAL-LINE.
065900
066000 3250-IMP-DETALLE-TRANSACCIONES-FIN.
066100     EXIT.
066200*----------------------------------------------------------------*
066300 3260-IMP-DETALLE-LINEA.
066400
066500     MOVE DET-CUST-ID (DET-IX) TO RPT-DTL-CUST-ID.
066600     MOVE DET-SUBTOTAL (DET-IX) TO RPT-DTL-POINTS-SUBTOT.
066700     WRITE SAL-RESUMENES-REC FROM RWD-RPT-DETAIL-LINE.
066800     ADD DET-SUBTOTAL (DET-IX) TO WS-DET-GRAND-TOTAL.
066900     SET DET-IX UP BY 1.
067000
067100 3260-IMP-DETALLE-LINEA-FIN.
067200     EXIT.
067300*----------------------------------------------------------------*
067400 3300-IMP-SECCION-REDENCIONES.
067500
067600     MOVE SPACES TO RWD-RPT-SECTION-HEADER.
067700     MOVE 'SECTION 3 - REDEMPTIONS' TO RPT-SEC-TITLE.
067800     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SECTION-HEADER.
067900
068000     MOVE 'PENDING' TO RPT-CNT-LABEL.
068100     MOVE WS-CNT-RDM-PENDIENTES TO RPT-CNT-VALUE.
068200     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
068300
068400     MOVE 'COMPLETED' TO RPT-CNT-LABEL.
068500     MOVE WS-CNT-RDM-COMPLETADAS TO RPT-CNT-VALUE.
068600     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
068700
068800     MOVE 'USED' TO RPT-CNT-LABEL.
068900     MOVE WS-CNT-RDM-USADAS TO RPT-CNT-VALUE.
069000     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
069100
069200     MOVE 'EXPIRED' TO RPT-CNT-LABEL.
069300     MOVE WS-CNT-RDM-VENCIDAS TO RPT-CNT-VALUE.
069400     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
069500
069600     MOVE 'CANCELLED' TO RPT-CNT-LABEL.
069700     MOVE WS-CNT-RDM-CANCELADAS TO RPT-CNT-VALUE.
069800     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
069900
070000     MOVE 'REFUNDED' TO RPT-CNT-LABEL.
070100     MOVE WS-CNT-RDM-REEMBOLSADAS TO RPT-CNT-VALUE.
070200     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
070300
070400     MOVE 'TOTAL POINTS REDEEMED' TO RPT-CNT-LABEL.
070500     MOVE WS-TOTAL-PUNTOS-REDIMIDOS TO RPT-CNT-VALUE.
070600     WRITE SAL-RESUMENES-REC FROM RWD-RPT-COUNT-LINE.
070700
070800 3300-IMP-SECCION-REDENCIONES-FIN.
070900     EXIT.
071000*----------------------------------------------------------------*
071100 3400-IMP-SECCION-CATALOGO.
071200
071300     MOVE SPACES TO RWD-RPT-SECTION-HEADER.
071400     MOVE 'SECTION 4 - CATALOG' TO RPT-SEC-TITLE.
071500     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SECTION-HEADER.
071600
071700     MOVE 'ACTIVE REWARDS' TO RPT-CAT-LABEL.
071800     MOVE WS-CNT-REWARDS-ACTIVOS TO RPT-CAT-VALUE.
071900     WRITE SAL-RESUMENES-REC FROM RWD-RPT-CATALOG-LINE.
072000
072100     MOVE 'ACTIVE PROMOTIONS' TO RPT-CAT-LABEL.
072200     MOVE WS-CNT-PROMOS-ACTIVAS TO RPT-CAT-VALUE.
072300     WRITE SAL-RESUMENES-REC FROM RWD-RPT-CATALOG-LINE.
072400
072500 3400-IMP-SECCION-CATALOGO-FIN.
072600     EXIT.
072700*----------------------------------------------------------------*
072800 3900-IMP-FINAL.
072900
073000     WRITE SAL-RESUMENES-REC FROM RWD-RPT-SEPARATOR.
073100     WRITE SAL-RESUMENES-REC FROM RWD-RPT-END-LINE.
073200
073300 3900-IMP-FINAL-FIN.
073400     EXIT.
073500*----------------------------------------------------------------*
073600 3950-CERRAR-ARCHIVOS.
073700
073800     CLOSE SAL-RESUMENES.
073900
074000     IF NOT FS-RESUMENES-OK
074100         DISPLAY 'ERROR AL CERRAR ARCHIVO DE RESUMENES: '
074200                 FS-RESUMENES
074300     END-IF.
074400
074500 3950-CERRAR-ARCHIVOS-FIN.
074600     EXIT.
