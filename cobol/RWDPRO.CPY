000100 01  RWD-PROMOTION-RECORD.
000200     05  PROMO-ID                      PIC 9(09).
000300     05  PROMO-CODE                    PIC X(16).
000400     05  PROMO-NAME                    PIC X(30).
000500     05  PROMO-TYPE                    PIC X(02).
000600         88  PROMO-TYPE-DISCOUNT           VALUE 'DC'.
000700         88  PROMO-TYPE-BONUS-POINTS       VALUE 'BP'.
000800         88  PROMO-TYPE-DOUBLE-POINTS      VALUE 'DP'.
000900     05  PROMO-STATUS                  PIC X(02).
001000         88  PROMO-STATUS-DRAFT            VALUE 'DR'.
001100         88  PROMO-STATUS-SCHEDULED        VALUE 'SC'.
001200         88  PROMO-STATUS-ACTIVE           VALUE 'AC'.
001300         88  PROMO-STATUS-PAUSED           VALUE 'PA'.
001400         88  PROMO-STATUS-EXPIRED          VALUE 'EX'.
001500         88  PROMO-STATUS-CANCELLED        VALUE 'CA'.
001600     05  PROMO-START-DATE              PIC 9(08).
001700     05  PROMO-END-DATE                PIC 9(08).
001800     05  PROMO-WINDOW-BRK REDEFINES PROMO-END-DATE.
001900         10  PROMO-END-CCYY            PIC 9(04).
002000         10  PROMO-END-MM              PIC 9(02).
002100         10  PROMO-END-DD              PIC 9(02).
002200     05  PROMO-MULTIPLIER              PIC 9(02)V99.
002300     05  PROMO-BONUS-FIXED             PIC 9(07).
002400     05  PROMO-MIN-PURCHASE            PIC S9(08)V99.
002500     05  PROMO-USAGE-LIMIT             PIC 9(07).
002600     05  PROMO-USAGE-COUNT             PIC 9(07).
002700     05  PROMO-MIN-TIER                PIC X(02).
002800     05  PROMO-MIN-AGE                 PIC 9(03).
002900     05  PROMO-MAX-AGE                 PIC 9(03).
003000     05  PROMO-TARGET-GENDER           PIC X(01).
003100     05  PROMO-TARGET-CITY             PIC X(20).
003200     05  PROMO-NEW-CUST-ONLY           PIC X(01).
003300         88  PROMO-NEW-CUST-ONLY-YES       VALUE 'Y'.
